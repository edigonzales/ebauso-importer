000100******************************************************************EDOS0100
000200*    EBAUDOS  -  DOSSIER / FOLDER / PACKAGE RECORD LAYOUTS        EDOS0200
000300*                                                                 EDOS0300
000400*    MAINTENENCE LOG                                              EDOS0400
000500*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              EDOS0500
000600*    --------- ------------  --------------------------------     EDOS0600
000700*    03/11/94  R.HUBER       ORIGINAL LAYOUT FOR EBAU IMPORT      EDOS0700
000800*                            PACKAGER (REQ EBAU-0017)             EDOS0800
000900*    09/22/96  M.ODERMATT    ADDED PKG-TOTALS STATUS COLUMNS      EDOS0900
001000*                            FOR GEMEINDE ROLL-UP REPORT          EDOS1000
001100*    01/08/99  R.HUBER       Y2K - DOSS-ROW-NUM WIDENED, NO DATE  EDOS1100
001200*                            FIELDS IN THIS MEMBER TO FIX         EDOS1200
001300*    07/14/01  M.ODERMATT    ZIP-SIZE-ENTRY ADDED FOR REQ         EDOS1300
001400*                            EBAU-0233 (EXTERNAL ZIP SIZE FEED)   EDOS1400
001500******************************************************************EDOS1500
001600*                                                                 EDOS1600
001700*    DOSSIER-RECORD - ONE ROW OF THE DOSSIER MANIFEST             EDOS1700
001800*    (DOSSIERS.DAT).  THE TRAILING FILLER STANDS IN FOR THE       EDOS1800
001900*    ARBITRARY EXTRA COLUMNS THE REAL SPREADSHEET CARRIES PAST    EDOS1900
002000*    ID/NAME/STATUS - THIS SHOP DOES NOT PARSE THEM.              EDOS2000
002100*                                                                 EDOS2100
002200 01  DOSSIER-RECORD.                                              EDOS2200
002300     05  DOSS-ID                   PIC X(20).                     EDOS2300
002400     05  DOSS-NAME                 PIC X(40).                     EDOS2400
002500     05  DOSS-STATUS                PIC X(15).                    EDOS2500
002600         88  DOSS-STATUS-KNOWN      VALUE 'SUBMITTED'             EDOS2600
002700                                          'APPROVED'              EDOS2700
002800                                          'REJECTED'              EDOS2800
002900                                          'WRITTEN OFF'           EDOS2900
003000                                          'DONE'.                 EDOS3000
003100     05  DOSS-ROW-NUM               PIC 9(06).                    EDOS3100
003200     05  FILLER                     PIC X(06).                    EDOS3200
003300******************************************************************EDOS3300
003400*                                                                 EDOS3400
003500*    FOLDER-SIZE-ENTRY - ONE ROW OF THE FOLDER INVENTORY          EDOS3500
003600*    (FOLDERS.DAT).  BYTE COUNTS PRECOMPUTED BY THE EXTRACT THAT  EDOS3600
003700*    BUILDS THIS FILE - THIS SHOP DOES NOT WALK A LIVE DIRECTORY. EDOS3700
003800*                                                                 EDOS3800
003900 01  FOLDER-SIZE-ENTRY.                                           EDOS3900
004000     05  FOLD-NAME                  PIC X(20).                    EDOS4000
004100     05  FOLD-SIZE-BYTES            PIC 9(15).                    EDOS4100
004200     05  FOLD-SIZE-GROUP  REDEFINES FOLD-SIZE-BYTES.              EDOS4200
004250         10  FOLD-SIZE-BYTES-MSD    PIC 9(09).                    EDOS4250
004280         10  FOLD-SIZE-BYTES-LSD    PIC 9(06).                    EDOS4280
004400     05  FOLD-DOC-COUNT             PIC 9(09).                    EDOS4400
004500     05  FILLER                     PIC X(06).                    EDOS4500
004600******************************************************************EDOS4600
004700*                                                                 EDOS4700
004800*    PACKAGE-ASSIGNMENT-RECORD - ONE ROW OF PACKAGES.DAT, THE     EDOS4800
004900*    ASSIGNMENT-DETAIL SHEET.  ZIP BYTES IS BACK-FILLED ONCE THE  EDOS4900
005000*    OWNING PACKAGE'S ZIP SIZE IS KNOWN - SEE EBAUPACK 6750.      EDOS5000
005100*                                                                 EDOS5100
005200 01  PACKAGE-ASSIGNMENT-RECORD.                                   EDOS5200
005300     05  ASSIGN-PACKAGE             PIC X(30).                    EDOS5300
005400     05  ASSIGN-FOLDER-ID           PIC X(20).                    EDOS5400
005500     05  ASSIGN-UNCOMP-BYTES        PIC 9(15).                    EDOS5500
005600     05  ASSIGN-ZIP-BYTES           PIC 9(15).                    EDOS5600
005700     05  ASSIGN-BYTES-GROUP REDEFINES ASSIGN-ZIP-BYTES.           EDOS5700
005800         10  ASSIGN-ZIP-BYTES-MSD   PIC 9(09).                    EDOS5800
005900         10  ASSIGN-ZIP-BYTES-LSD   PIC 9(06).                    EDOS5900
006000     05  FILLER                     PIC X(06).                    EDOS6000
006100******************************************************************EDOS6100
006200*                                                                 EDOS6200
006300*    PACKAGE-TOTALS-RECORD - ONE ROW OF PKGTOTALS.DAT, THE        EDOS6300
006400*    PACKAGE-TOTALS (DETAILS) SHEET.  TOT-STATUS-TOTAL IS A       EDOS6400
006500*    CONTROL TOTAL RECOMPUTED AT REPORT TIME, NEVER CARRIED AS    EDOS6500
006600*    ITS OWN RUNNING ACCUMULATOR - SEE EBAUSTAT 4200.             EDOS6600
006700*                                                                 EDOS6700
006800 01  PACKAGE-TOTALS-RECORD.                                       EDOS6800
006900     05  TOT-PACKAGE                PIC X(30).                    EDOS6900
007000     05  TOT-UNCOMP-BYTES           PIC 9(15).                    EDOS7000
007100     05  TOT-ZIP-BYTES              PIC 9(15).                    EDOS7100
007200     05  TOT-DOSSIER-COUNT          PIC 9(09).                    EDOS7200
007300     05  TOT-FOLDER-COUNT           PIC 9(09).                    EDOS7300
007400     05  TOT-DOCUMENT-COUNT         PIC 9(09).                    EDOS7400
007500     05  TOT-STATUS-COUNTS.                                       EDOS7500
007600         10  TOT-STATUS-SUBMITTED   PIC 9(09).                    EDOS7600
007700         10  TOT-STATUS-APPROVED    PIC 9(09).                    EDOS7700
007800         10  TOT-STATUS-REJECTED    PIC 9(09).                    EDOS7800
007900         10  TOT-STATUS-WRITTENOFF  PIC 9(09).                    EDOS7900
008000         10  TOT-STATUS-DONE        PIC 9(09).                    EDOS8000
008100     05  TOT-STATUS-TABLE REDEFINES TOT-STATUS-COUNTS.            EDOS8100
008200         10  TOT-STATUS-OCC         PIC 9(09) OCCURS 5 TIMES.     EDOS8200
008300     05  TOT-STATUS-TOTAL           PIC 9(09).                    EDOS8300
008400     05  FILLER                     PIC X(06).                    EDOS8400
008500******************************************************************EDOS8500
008600*                                                                 EDOS8600
008700*    RUN-TOTALS-RECORD - THE SINGLE-ROW DOSSIERS (RUN OVERVIEW)   EDOS8700
008800*    SHEET.  ONE PER RUN.                                         EDOS8800
008900*                                                                 EDOS8900
009000 01  RUN-TOTALS-RECORD.                                           EDOS9000
009100     05  RUN-ORIGINAL-ROWS          PIC 9(09).                    EDOS9100
009200     05  RUN-PACKAGED-ROWS          PIC 9(09).                    EDOS9200
009300     05  RUN-PACKAGE-COUNT          PIC 9(09).                    EDOS9300
009400     05  FILLER                     PIC X(06).                    EDOS9400
009500******************************************************************EDOS9500
009600*                                                                 EDOS9600
009700*    ZIP-SIZE-ENTRY - ONE ROW OF ZIPSIZE.DAT.  NOT PART OF THE    EDOS9700
009800*    ORIGINAL SPREADSHEET JOB - SUPPLIES THE ZIP BYTE SIZE THAT   EDOS9800
009900*    THIS SHOP'S COBOL CANNOT PRODUCE ITSELF (REQ EBAU-0233).     EDOS9900
010000*    ONE ROW PER PACKAGE, IN THE ORDER EBAUPACK WILL BUILD THEM.  EDOS0000
010100*                                                                 EDOS0100
010200 01  ZIP-SIZE-ENTRY.                                              EDOS0200
010300     05  ZSE-PACKAGE                PIC X(30).                    EDOS0300
010400     05  ZSE-ZIP-BYTES              PIC 9(15).                    EDOS0400
010500     05  FILLER                     PIC X(05).                    EDOS0500

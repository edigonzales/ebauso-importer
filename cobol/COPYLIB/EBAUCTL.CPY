000100******************************************************************ECTL0100
000200*    EBAUCTL  -  PAGE/DATE CONTROL, SHOP-STANDARD PRINTCTL       *ECTL0200
000300*                MEMBER, RECONSTRUCTED FOR THIS SYSTEM            ECTL0300
000400*                                                                 ECTL0400
000500*    MAINTENENCE LOG                                              ECTL0500
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              ECTL0600
000700*    --------- ------------  --------------------------------     ECTL0700
000800*    03/18/94  R.HUBER       ORIGINAL - COPIED FROM THE SHOP'S    ECTL0800
000900*                            STANDARD PRINTCTL MEMBER (REQ        ECTL0900
001000*                            EBAU-0017)                           ECTL1000
001100*    01/08/99  R.HUBER       Y2K - WS-CURR-YY WIDENED TO A 4-     ECTL1100
001200*                            DIGIT CENTURY/YEAR FIELD, CALLERS    ECTL1200
001300*                            RE-COMPILED (REQ EBAU-0151)          ECTL1300
001400*    07/14/01  M.ODERMATT    DROPPED FUNCTION CURRENT-DATE - NOT  ECTL1400
001500*                            SUPPORTED ON THE GEMEINDE-RECHENZENT ECTL1500
001600*                            RUNTIME, BACK TO ACCEPT FROM DATE    ECTL1600
001700*                            (REQ EBAU-0233)                      ECTL1700
001800******************************************************************ECTL1800
001900*                                                                 ECTL1900
002000*    CALLING PROGRAM DOES:                                        ECTL2000
002100*        MOVE ZERO TO PAGE-COUNT                                  ECTL2100
002200*        PERFORM 0100-GET-RUN-DATE                                ECTL2200
002300*        ... ADD 1 TO PAGE-COUNT BEFORE EACH HEADING BREAK ...    ECTL2300
002400*                                                                 ECTL2400
002500 01  PRINT-CONTROL-AREA.                                          ECTL2500
002600     05  PAGE-COUNT                 PIC 9(04) COMP VALUE ZERO.    ECTL2600
002700     05  LINE-COUNT                 PIC 9(02) COMP VALUE ZERO.    ECTL2700
002800     05  MAX-LINES-PER-PAGE         PIC 9(02) COMP VALUE 55.      ECTL2800
002900     05  WS-RUN-DATE-DATA.                                        ECTL2900
003000         10  WS-RUN-CC              PIC 9(02).                    ECTL3000
003100         10  WS-RUN-YY              PIC 9(02).                    ECTL3100
003200         10  WS-RUN-MM              PIC 9(02).                    ECTL3200
003300         10  WS-RUN-DD              PIC 9(02).                    ECTL3300
003400     05  WS-RUN-DATE-CENTY REDEFINES WS-RUN-DATE-DATA.            ECTL3400
003500         10  WS-RUN-CCYY            PIC 9(04).                    ECTL3500
003600         10  WS-RUN-MM-R            PIC 9(02).                    ECTL3600
003700         10  WS-RUN-DD-R            PIC 9(02).                    ECTL3700
003800     05  WS-RUN-DATE-PRT            PIC X(08).                    ECTL3800

000100******************************************************************ETBL0100
000200*    EBAUTBL  -  IN-MEMORY TABLES AND THE EBAUARGS PARM RECORD   *ETBL0200
000300*                                                                 ETBL0300
000400*    MAINTENENCE LOG                                              ETBL0400
000500*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              ETBL0500
000600*    --------- ------------  --------------------------------     ETBL0600
000700*    03/11/94  R.HUBER       ORIGINAL TABLE LAYOUTS               ETBL0700
000800*    11/02/97  M.ODERMATT    ADDED CURRENT-PACKAGE WORK TABLE     ETBL0800
000900*                            FOR STREAMING BIN-PACK (REQ          ETBL0900
001000*                            EBAU-0098)                           ETBL1000
001100*    01/08/99  R.HUBER       Y2K - NO DATE FIELDS IN THIS MEMBER  ETBL1100
001200*                            TO FIX, NOTED FOR THE FILE           ETBL1200
001300*    05/30/02  M.ODERMATT    EBAU-PARM REWORKED FOR --ROOT AND    ETBL1300
001400*                            --PACKAGESIZEMB NAMED ARGUMENTS      ETBL1400
001450*    06/18/03  R.HUBER       ADDED LEFTOVER-TABLE FOR THE SWEEP   ETBL1450
001470*                            PACKAGE AT RUN END (REQ EBAU-0241)   ETBL1470
001480*    06/18/12  R.HUBER       TBL-FOLD-COVERED-SW ADDED AND WIRED  ETBL1480
001481*                            INTO EBAUPACK 4100 SO EACH FOLDER    ETBL1481
001482*                            ROW CARRIES ITS OWN COVERAGE RESULT  ETBL1482
001483*                            (REQ EBAU-0291)                      ETBL1483
001500******************************************************************ETBL1500
001600*                                                                 ETBL1600
001700*    DOSSIER-TABLE - THE IN-MEMORY MANIFEST, KEYED (BY LOOKUP,    ETBL1700
001800*    NOT BY INDEXED FILE) ON TBL-DOSS-ID.  LOADED ONCE BY         ETBL1800
001900*    EBAUPACK 2100, SEARCHED FOR FOLDER COVERAGE AND MARKED USED  ETBL1900
002000*    DURING THE BIN-PACK PASS.                                    ETBL2000
002100*                                                                 ETBL2100
002200 01  DOSSIER-TABLE.                                               ETBL2200
002300     05  WS-DOSSIER-COUNT           PIC 9(04) COMP.               ETBL2300
002400     05  TBL-DOSSIER OCCURS 1 TO 2000 TIMES                       ETBL2400
002500                 DEPENDING ON WS-DOSSIER-COUNT                    ETBL2500
002600                 INDEXED BY DOSS-IDX.                             ETBL2600
002700         10  TBL-DOSS-ID            PIC X(20).                    ETBL2700
002800         10  TBL-DOSS-NAME          PIC X(40).                    ETBL2800
002900         10  TBL-DOSS-STATUS        PIC X(15).                    ETBL2900
003000         10  TBL-DOSS-ROW-NUM       PIC 9(06).                    ETBL3000
003100         10  TBL-DOSS-USED-SW       PIC X(01) VALUE 'N'.          ETBL3100
003200             88  TBL-DOSS-USED                VALUE 'Y'.          ETBL3200
003300             88  TBL-DOSS-NOT-USED             VALUE 'N'.         ETBL3300
003400******************************************************************ETBL3400
003500*                                                                 ETBL3500
003600*    FOLDER-TABLE - THE SORTED FOLDER INVENTORY.  LOADED BY       ETBL3600
003700*    EBAUPACK 3100, SORTED ASCENDING BY TBL-FOLD-NAME (3500)      ETBL3700
003800*    BEFORE COVERAGE VALIDATION AND BIN-PACKING SEE IT.           ETBL3800
003900*                                                                 ETBL3900
004000 01  FOLDER-TABLE.                                                ETBL4000
004100     05  WS-FOLDER-COUNT            PIC 9(04) COMP.               ETBL4100
004200     05  TBL-FOLDER OCCURS 1 TO 500 TIMES                         ETBL4200
004300                 DEPENDING ON WS-FOLDER-COUNT                     ETBL4300
004400                 INDEXED BY FOLD-IDX.                             ETBL4400
004500         10  TBL-FOLD-NAME          PIC X(20).                    ETBL4500
004600         10  TBL-FOLD-SIZE-BYTES    PIC 9(15).                    ETBL4600
004700         10  TBL-FOLD-DOC-COUNT     PIC 9(09).                    ETBL4700
004800         10  TBL-FOLD-COVERED-SW    PIC X(01) VALUE 'N'.          ETBL4800
004900             88  TBL-FOLD-COVERED              VALUE 'Y'.         ETBL4900
005000******************************************************************ETBL5000
005100*                                                                 ETBL5100
005200*    CURRENT-PACKAGE-WORK-AREA - THE RUNNING PACKAGE BEING BUILT  ETBL5200
005300*    BY THE BIN-PACK PASS (EBAUPACK 5000).  HOLDS FOLDER-TABLE    ETBL5300
005400*    SUBSCRIPTS, NOT COPIES OF THE FOLDER ROWS.                   ETBL5400
005500*                                                                 ETBL5500
005600 01  CURRENT-PACKAGE-WORK-AREA.                                   ETBL5600
005700     05  WS-CUR-PKG-COUNT           PIC 9(04) COMP.               ETBL5700
005800     05  WS-CUR-PKG-BYTES           PIC 9(15) COMP.               ETBL5800
005900     05  CUR-PKG-FOLDER-SUB OCCURS 1 TO 500 TIMES                 ETBL5900
006000                 DEPENDING ON WS-CUR-PKG-COUNT                    ETBL6000
006100                 INDEXED BY CUR-PKG-IDX                           ETBL6100
006200                 PIC 9(04) COMP.                                  ETBL6200
006300******************************************************************ETBL6300
006400*                                                                 ETBL6400
006500*    ASSIGNMENT-TABLE - EVERY PACKAGE-ASSIGNMENT-RECORD WRITTEN   ETBL6500
006600*    SO FAR THIS RUN, IN RECORDING ORDER, FOR EBAUSTAT.           ETBL6600
006700*                                                                 ETBL6700
006800 01  ASSIGNMENT-TABLE.                                            ETBL6800
006900     05  WS-ASSIGN-COUNT            PIC 9(04) COMP.               ETBL6900
007000     05  TBL-ASSIGN OCCURS 1 TO 5000 TIMES                        ETBL7000
007100                 DEPENDING ON WS-ASSIGN-COUNT                     ETBL7100
007200                 INDEXED BY ASSIGN-IDX.                           ETBL7200
007300         10  TBL-ASSIGN-PACKAGE     PIC X(30).                    ETBL7300
007400         10  TBL-ASSIGN-FOLDER-ID   PIC X(20).                    ETBL7400
007500         10  TBL-ASSIGN-UNCOMP-BYTES PIC 9(15).                   ETBL7500
007600         10  TBL-ASSIGN-ZIP-BYTES   PIC 9(15).                    ETBL7600
007700******************************************************************ETBL7700
007800*                                                                 ETBL7800
007900*    TOTALS-TABLE - EVERY PACKAGE-TOTALS-RECORD RECORDED SO FAR   ETBL7900
008000*    THIS RUN, FOR EBAUSTAT'S DETAILS SECTION (SORTED THERE).     ETBL8000
008100*                                                                 ETBL8100
008200 01  TOTALS-TABLE.                                                ETBL8200
008300     05  WS-TOTALS-COUNT            PIC 9(04) COMP.               ETBL8300
008400     05  TBL-TOTALS OCCURS 1 TO 500 TIMES                         ETBL8400
008500                 DEPENDING ON WS-TOTALS-COUNT                     ETBL8500
008600                 INDEXED BY TOT-IDX.                              ETBL8600
008700         10  TBL-TOT-PACKAGE        PIC X(30).                    ETBL8700
008800         10  TBL-TOT-UNCOMP-BYTES   PIC 9(15).                    ETBL8800
008900         10  TBL-TOT-ZIP-BYTES      PIC 9(15).                    ETBL8900
009000         10  TBL-TOT-DOSSIER-COUNT  PIC 9(09).                    ETBL9000
009100         10  TBL-TOT-FOLDER-COUNT   PIC 9(09).                    ETBL9100
009200         10  TBL-TOT-DOCUMENT-COUNT PIC 9(09).                    ETBL9200
009300         10  TBL-TOT-STATUS-SUBMITTED PIC 9(09).                  ETBL9300
009400         10  TBL-TOT-STATUS-APPROVED  PIC 9(09).                  ETBL9400
009500         10  TBL-TOT-STATUS-REJECTED  PIC 9(09).                  ETBL9500
009600         10  TBL-TOT-STATUS-WRITNOFF  PIC 9(09).                  ETBL9600
009700         10  TBL-TOT-STATUS-DONE      PIC 9(09).                  ETBL9700
009800******************************************************************ETBL9800
009900*                                                                 ETBL9900
010000*    EBAU-PARM - PASSED TO/FROM EBAUARGS.  PARM-RAW-ARG-TABLE     ETBL0000
010100*    HOLDS THE TOKENS EBAUPACK COLLECTED FROM ARGUMENT-VALUE      ETBL0100
010200*    BEFORE VALIDATION; THE PARM-XXX OUTPUT FIELDS BELOW THE      ETBL0200
010300*    88-LEVEL ARE SET BY EBAUARGS ONLY WHEN PARM-VALID.           ETBL0300
010400*                                                                 ETBL0400
010500 01  EBAU-PARM.                                                   ETBL0500
010600     05  PARM-ARG-COUNT             PIC 9(02) COMP.               ETBL0600
010700     05  PARM-RAW-ARG-TABLE OCCURS 20 TIMES.                      ETBL0700
010800         10  PARM-RAW-ARG           PIC X(94).                    ETBL0800
010900         10  PARM-ARG-ROW REDEFINES PARM-RAW-ARG.                 ETBL0900
011000             15  PARM-ARG-FLAG-MARK PIC X(02).                    ETBL1000
011100             15  PARM-ARG-FLAG-BODY PIC X(92).                    ETBL1100
011300     05  PARM-MUNICIPALITY          PIC X(30).                    ETBL1300
011400     05  PARM-DATA-TYPE-TOKEN       PIC X(20).                    ETBL1400
011500     05  PARM-RUN-NUMBER            PIC 9(06).                    ETBL1500
011600     05  PARM-RUN-NUMBER-X REDEFINES PARM-RUN-NUMBER              ETBL1600
011700                                PIC X(06).                        ETBL1700
011800     05  PARM-ROOT-PATH             PIC X(80) VALUE SPACES.       ETBL1800
011900     05  PARM-PACKAGE-SIZE-MB       PIC 9(06) VALUE 900.          ETBL1900
012000     05  PARM-VALID-SW              PIC X(01).                    ETBL2000
012100         88  PARM-VALID                        VALUE 'Y'.         ETBL2100
012200         88  PARM-INVALID                       VALUE 'N'.        ETBL2200
012300     05  PARM-ERROR-MSG             PIC X(60).                    ETBL2300
012400     05  PARM-DATA-FOLDER-NAME      PIC X(20).                    ETBL2400
012500     05  PARM-RUN-FOLDER-PREFIX     PIC X(20).                    ETBL2500
012600     05  PARM-PACKAGE-SIZE-BYTES    PIC 9(15).                    ETBL2600
012700     05  PARM-PKG-SIZE-BYTES-GROUP REDEFINES                      ETBL2700
012750                         PARM-PACKAGE-SIZE-BYTES.                 ETBL2750
012760         10  PARM-PKG-SIZE-BYTES-MSD   PIC 9(09).                 ETBL2760
012780         10  PARM-PKG-SIZE-BYTES-LSD   PIC 9(06).                 ETBL2780
013000******************************************************************ETBL3000
013100*                                                                 ETBL3100
013200*    LEFTOVER-TABLE - DOSSIER-TABLE SUBSCRIPTS FOR ROWS NEVER     ETBL3200
013300*    CLAIMED BY THE BIN-PACK PASS (TBL-DOSS-NOT-USED), IN         ETBL3300
013400*    ORIGINAL MANIFEST ORDER.  BUILT BY EBAUPACK 5500 FOR THE     ETBL3400
013500*    ONE SWEEP PACKAGE AT THE END OF THE RUN.                     ETBL3500
013600*                                                                 ETBL3600
013700 01  LEFTOVER-TABLE.                                              ETBL3700
013800     05  WS-LEFTOVER-COUNT          PIC 9(04) COMP.               ETBL3800
013900     05  TBL-LEFTOVER OCCURS 1 TO 2000 TIMES                      ETBL3900
014000                 DEPENDING ON WS-LEFTOVER-COUNT                   ETBL4000
014100                 INDEXED BY LEFT-IDX                              ETBL4100
014200                 PIC 9(04) COMP.                                  ETBL4200
014300******************************************************************ETBL4300

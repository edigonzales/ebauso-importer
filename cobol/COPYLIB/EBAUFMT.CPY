000100******************************************************************EFMT0100
000200*    EBAUFMT  -  STATS.DAT HEADING AND DETAIL LINE FORMATS       *EFMT0200
000300*                                                                 EFMT0300
000400*    MAINTENENCE LOG                                              EFMT0400
000500*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              EFMT0500
000600*    --------- ------------  --------------------------------     EFMT0600
000700*    03/22/94  R.HUBER       ORIGINAL - THREE SECTION LAYOUT      EFMT0700
000800*                            (DOSSIERS/PACKAGES/DETAILS)          EFMT0800
000900*                            (REQ EBAU-0017)                      EFMT0900
001000*    09/22/96  M.ODERMATT    ADDED STATUS COLUMNS TO THE DETAILS  EFMT1000
001100*                            SECTION DETAIL LINE (REQ EBAU-0061)  EFMT1100
001200*    01/08/99  R.HUBER       Y2K - NO DATE FIELDS IN THIS MEMBER  EFMT1200
001300*                            TO FIX, NOTED FOR THE FILE           EFMT1300
001310*    02/11/08  M.ODERMATT    DETAILS SECTION UNCOMP/ZIP BYTES     EFMT1310
001320*                            COLUMNS WIDENED FROM 10 TO 13        EFMT1320
001330*                            DIGITS, MATCHING SECTION 2 - A       EFMT1330
001340*                            SINGLE OVERSIZED FOLDER CAN PUT      EFMT1340
001350*                            A PACKAGE OVER 10 BILLION BYTES      EFMT1350
001360*                            (REQ EBAU-0288)                      EFMT1360
001400******************************************************************EFMT1400
001500*                                                                 EFMT1500
001600*    SECTION 1 - DOSSIERS (RUN OVERVIEW).  ONE BANNER, ONE        EFMT1600
001700*    DETAIL LINE.                                                 EFMT1700
001800*                                                                 EFMT1800
001900 01  STAT-DOSSIERS-BANNER.                                        EFMT1900
002000     10  FILLER                 PIC X(20) VALUE 'DOSSIERS'.       EFMT2000
002010     10  FILLER                 PIC X(11) VALUE 'RUN DATE: '.     EFMT2010
002020     10  SD-RUN-DATE-STAMP      PIC X(08).                        EFMT2020
002030     10  FILLER                 PIC X(41) VALUE SPACE.            EFMT2030
002200 01  STAT-DOSSIERS-HEAD-1.                                        EFMT2200
002300     10  FILLER                 PIC X(20) VALUE 'ORIGINAL ROWS'.  EFMT2300
002400     10  FILLER                 PIC X(20) VALUE 'PACKAGED ROWS'.  EFMT2400
002500     10  FILLER                 PIC X(20) VALUE 'PACKAGE COUNT'.  EFMT2500
002600     10  FILLER                 PIC X(20) VALUE SPACE.            EFMT2600
002700 01  STAT-DOSSIERS-DETAIL.                                        EFMT2700
002800     10  SD-ORIGINAL-ROWS       PIC ZZZ,ZZZ,ZZ9.                  EFMT2800
002900     10  FILLER                 PIC X(06) VALUE SPACE.            EFMT2900
003000     10  SD-PACKAGED-ROWS       PIC ZZZ,ZZZ,ZZ9.                  EFMT3000
003100     10  FILLER                 PIC X(06) VALUE SPACE.            EFMT3100
003200     10  SD-PACKAGE-COUNT       PIC ZZZ,ZZZ,ZZ9.                  EFMT3200
003300     10  FILLER                 PIC X(06) VALUE SPACE.            EFMT3300
003400******************************************************************EFMT3400
003500*                                                                 EFMT3500
003600*    SECTION 2 - PACKAGES (ASSIGNMENT DETAIL).  ONE LINE PER      EFMT3600
003700*    DOSSIER ID PACKAGED, IN ASSIGNMENT ORDER.                    EFMT3700
003800*                                                                 EFMT3800
003900 01  STAT-PACKAGES-BANNER.                                        EFMT3900
004000     10  FILLER                 PIC X(20) VALUE 'PACKAGES'.       EFMT4000
004100     10  FILLER                 PIC X(60) VALUE SPACE.            EFMT4100
004200 01  STAT-PACKAGES-HEAD-1.                                        EFMT4200
004300     10  FILLER                 PIC X(30) VALUE 'PACKAGE'.        EFMT4300
004400     10  FILLER                 PIC X(20) VALUE 'FOLDER ID'.      EFMT4400
004500     10  FILLER                 PIC X(17) VALUE 'UNCOMP BYTES'.   EFMT4500
004600     10  FILLER                 PIC X(17) VALUE 'ZIP BYTES'.      EFMT4600
004700 01  STAT-PACKAGES-DETAIL.                                        EFMT4700
004800     10  SP-PACKAGE             PIC X(30).                        EFMT4800
004900     10  FILLER                 PIC X(01) VALUE SPACE.            EFMT4900
005000     10  SP-FOLDER-ID           PIC X(20).                        EFMT5000
005100     10  SP-UNCOMP-BYTES        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.            EFMT5100
005200     10  FILLER                 PIC X(03) VALUE SPACE.            EFMT5200
005300     10  SP-ZIP-BYTES           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.            EFMT5300
005400******************************************************************EFMT5400
005500*                                                                 EFMT5500
005600*    SECTION 3 - DETAILS (PACKAGE TOTALS).  SORTED ASCENDING BY   EFMT5600
005700*    PACKAGE NAME.  TOTAL COLUMN IS COMPUTED AT REPORT TIME, NOT  EFMT5700
005800*    CARRIED FORWARD FROM PACKAGE-TOTALS-RECORD - SEE EBAUSTAT    EFMT5800
005900*    4200.                                                        EFMT5900
006000*                                                                 EFMT6000
006100 01  STAT-DETAILS-BANNER.                                         EFMT6100
006200     10  FILLER                 PIC X(20) VALUE 'DETAILS'.        EFMT6200
006300     10  FILLER                 PIC X(60) VALUE SPACE.            EFMT6300
006400 01  STAT-DETAILS-HEAD-1.                                         EFMT6400
006500     10  FILLER                 PIC X(30) VALUE 'PACKAGE'.        EFMT6500
006600     10  FILLER                 PIC X(17) VALUE 'UNCOMP BYTES'.   EFMT6600
006700     10  FILLER                 PIC X(17) VALUE 'ZIP BYTES'.      EFMT6700
006800     10  FILLER                 PIC X(08) VALUE 'DOSSIER'.        EFMT6800
006900     10  FILLER                 PIC X(08) VALUE 'FOLDER'.         EFMT6900
007000     10  FILLER                 PIC X(09) VALUE 'DOCUMENT'.       EFMT7000
007100 01  STAT-DETAILS-HEAD-2.                                         EFMT7100
007200     10  FILLER                 PIC X(56) VALUE SPACE.            EFMT7200
007300     10  FILLER                 PIC X(10) VALUE 'SUBMITTED'.      EFMT7300
007400     10  FILLER                 PIC X(10) VALUE 'APPROVED'.       EFMT7400
007500     10  FILLER                 PIC X(10) VALUE 'REJECTED'.       EFMT7500
007600     10  FILLER                 PIC X(13) VALUE 'WRITTEN OFF'.    EFMT7600
007700     10  FILLER                 PIC X(08) VALUE 'DONE'.           EFMT7700
007800     10  FILLER                 PIC X(08) VALUE 'TOTAL'.          EFMT7800
007900 01  STAT-DETAILS-DETAIL.                                         EFMT7900
008000     10  SX-PACKAGE             PIC X(30).                        EFMT8000
008100     10  SX-UNCOMP-BYTES        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.            EFMT8100
008200     10  FILLER                 PIC X(02) VALUE SPACE.            EFMT8200
008300     10  SX-ZIP-BYTES           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.            EFMT8300
008400     10  FILLER                 PIC X(02) VALUE SPACE.            EFMT8400
008500     10  SX-DOSSIER-COUNT       PIC ZZZ,ZZ9.                      EFMT8500
008600     10  SX-FOLDER-COUNT        PIC ZZZ,ZZ9.                      EFMT8600
008700     10  SX-DOCUMENT-COUNT      PIC ZZZ,ZZ9.                      EFMT8700
008800     10  SX-STAT-SUBMITTED      PIC ZZZ,ZZ9.                      EFMT8800
008900     10  SX-STAT-APPROVED       PIC ZZZ,ZZ9.                      EFMT8900
009000     10  SX-STAT-REJECTED       PIC ZZZ,ZZ9.                      EFMT9000
009100     10  SX-STAT-WRITTENOFF     PIC ZZZ,ZZ9.                      EFMT9100
009200     10  SX-STAT-DONE           PIC ZZZ,ZZ9.                      EFMT9200
009300     10  SX-STAT-TOTAL          PIC ZZZ,ZZ9.                      EFMT9300

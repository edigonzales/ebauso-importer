000100******************************************************************PACK0100
000200* PROGRAM NAME:    EBAUPACK                                       PACK0200
000300* ORIGINAL AUTHOR: R. HUBER                                       PACK0300
000400*                                                                 PACK0400
000500* MAINTENENCE LOG                                                 PACK0500
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                 PACK0600
000700* --------- ------------  --------------------------------        PACK0700
000800* 03/11/94  R.HUBER       ORIGINAL - DRIVES THE WHOLE IMPORT      PACK0800
000900*                         PACKAGING RUN, CALLS EBAUARGS AND       PACK0900
001000*                         EBAUSTAT (REQ EBAU-0017)                PACK1000
001100* 11/02/97  M.ODERMATT    STREAMING BIN-PACK PASS AGAINST THE     PACK1100
001200*                         SORTED FOLDER INVENTORY - A PACKAGE IS  PACK1200
001300*                         CLOSED AND BUILT AS SOON AS THE NEXT    PACK1300
001400*                         FOLDER WOULD BREAK THE SIZE BUDGET, NOT PACK1400
001500*                         BUFFERED FOR THE RUN (REQ EBAU-0098)    PACK1500
001600* 01/08/99  R.HUBER       Y2K - NO DATE FIELDS IN THIS PROGRAM    PACK1600
001700*                         TO FIX, NOTED FOR THE FILE              PACK1700
001800* 07/14/01  M.ODERMATT    ADDED ZIPSIZE.DAT READ-AND-BACKFILL -   PACK1800
001900*                         THIS SHOP'S COBOL CANNOT BUILD A REAL   PACK1900
002000*                         ZIP FILE, THE ACTUAL BYTE COUNT COMES INPACK2000
002100*                         FROM AN EXTERNAL FEED (REQ EBAU-0233)   PACK2100
002200* 05/30/02  M.ODERMATT    PARMDD NOW CARRIES --ROOT= AND          PACK2200
002300*                         --PACKAGESIZEMB= CARDS AFTER THE 3      PACK2300
002400*                         POSITIONAL ONES - SEE EBAUARGS (REQ     PACK2400
002500*                         EBAU-0238)                              PACK2500
002600* 06/18/03  R.HUBER       ADDED THE LEFTOVER SWEEP PACKAGE AT RUN PACK2600
002700*                         END FOR DOSSIER IDS NO FOLDER EVER      PACK2700
002800*                         CLAIMED (REQ EBAU-0241)                 PACK2800
002850* 02/11/08  M.ODERMATT    STATS.DAT DETAILS SECTION UNCOMP/ZIP    PACK2850
002851*                         BYTE COLUMNS WIDENED, SEE EBAUFMT       PACK2851
002852*                         (REQ EBAU-0288)                         PACK2852
002870* 06/18/12  R.HUBER       FOLDER-TABLE NOW FLAGS EACH COVERED     PACK2870
002871*                         FOLDER IN TBL-FOLD-COVERED-SW AS 4100   PACK2871
002872*                         VALIDATES IT, NOT JUST MATCH-FOUND-SW - PACK2872
002873*                         THE TABLE COLUMN WAS SITTING UNUSED     PACK2873
002874*                         (REQ EBAU-0291)                         PACK2874
002900******************************************************************PACK2900
003000 IDENTIFICATION DIVISION.                                         PACK3000
003100 PROGRAM-ID.  EBAUPACK.                                           PACK3100
003200 AUTHOR. R. HUBER.                                                PACK3200
003300 INSTALLATION. GEMEINDE-RECHENZENTRUM.                            PACK3300
003400 DATE-WRITTEN. 03/11/94.                                          PACK3400
003500 DATE-COMPILED.                                                   PACK3500
003600 SECURITY. NON-CONFIDENTIAL.                                      PACK3600
003700******************************************************************PACK3700
003800 ENVIRONMENT DIVISION.                                            PACK3800
003900*----------------------------------------------------------------*PACK3900
004000 CONFIGURATION SECTION.                                           PACK4000
004100*----------------------------------------------------------------*PACK4100
004200 SOURCE-COMPUTER. IBM-3081.                                       PACK4200
004300 OBJECT-COMPUTER. IBM-3081.                                       PACK4300
004400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               PACK4400
004500*----------------------------------------------------------------*PACK4500
004600 INPUT-OUTPUT SECTION.                                            PACK4600
004700*----------------------------------------------------------------*PACK4700
004800 FILE-CONTROL.                                                    PACK4800
004900     SELECT PARM-FILE ASSIGN TO PARMDD                            PACK4900
005000       ORGANIZATION IS LINE SEQUENTIAL                            PACK5000
005100       FILE STATUS  IS PRM-STATUS.                                PACK5100
005200     SELECT DOSSIER-FILE ASSIGN TO DOSSDD                         PACK5200
005300       ORGANIZATION IS LINE SEQUENTIAL                            PACK5300
005400       FILE STATUS  IS DOS-STATUS.                                PACK5400
005500     SELECT FOLDER-FILE ASSIGN TO FOLDDD                          PACK5500
005600       ORGANIZATION IS LINE SEQUENTIAL                            PACK5600
005700       FILE STATUS  IS FOL-STATUS.                                PACK5700
005800     SELECT SORT-FOLDER-FILE ASSIGN TO SRTFOLD.                   PACK5800
005900     SELECT ZIP-SIZE-FILE ASSIGN TO ZIPDD                         PACK5900
006000       ORGANIZATION IS LINE SEQUENTIAL                            PACK6000
006100       FILE STATUS  IS ZIP-STATUS.                                PACK6100
006200*    PKG-MANIFEST-FILE IS THE ONE FILE IN THIS SYSTEM WHOSE NAME  PACK6200
006300*    VARIES WITHIN A SINGLE RUN - ONE PER PACKAGE.  JCL CANNOT    PACK6300
006400*    PRE-ALLOCATE AN UNKNOWN NUMBER OF DD'S, SO THIS SELECT       PACK6400
006500*    ASSIGNS TO A WORKING-STORAGE NAME BUILT BY 6200 BEFORE EACH  PACK6500
006600*    OPEN, INSTEAD OF A FIXED LOGICAL NAME LIKE THE REST.         PACK6600
006700     SELECT PKG-MANIFEST-FILE ASSIGN TO WS-PKG-MANIFEST-NAME      PACK6700
006800       ORGANIZATION IS LINE SEQUENTIAL                            PACK6800
006900       FILE STATUS  IS PKM-STATUS.                                PACK6900
007000******************************************************************PACK7000
007100 DATA DIVISION.                                                   PACK7100
007200*----------------------------------------------------------------*PACK7200
007300 FILE SECTION.                                                    PACK7300
007400*----------------------------------------------------------------*PACK7400
007500 FD  PARM-FILE                                                    PACK7500
007600     DATA RECORD IS PARM-CARD.                                    PACK7600
007700 01  PARM-CARD.                                                   PACK7700
007800     05  PARM-CARD-TEXT             PIC X(94).                    PACK7800
007900     05  FILLER                     PIC X(06).                    PACK7900
008000*----------------------------------------------------------------*PACK8000
008100*    DOSSIER-RECORD - ONE ROW OF THE DOSSIER MANIFEST.  HAND-LAID PACK8100
008200*    OUT HERE RATHER THAN COPY EBAUDOS - EBAUDOS BUNDLES SIX      PACK8200
008300*    UNRELATED 01-LEVELS AND A COPY UNDER AN FD WOULD PULL IN ALL PACK8300
008400*    SIX, COLLIDING WITH THE WORKING-STORAGE COPY OF THE SAME     PACK8400
008500*    MEMBER FURTHER DOWN (SAME FIX AS EBAUSTAT 5420/6000).        PACK8500
008600 FD  DOSSIER-FILE                                                 PACK8600
008700     DATA RECORD IS DOSSIER-RECORD.                               PACK8700
008800 01  DOSSIER-RECORD.                                              PACK8800
008900     05  DOSS-ID                    PIC X(20).                    PACK8900
009000     05  DOSS-NAME                  PIC X(40).                    PACK9000
009100     05  DOSS-STATUS                PIC X(15).                    PACK9100
009200     05  DOSS-ROW-NUM               PIC 9(06).                    PACK9200
009300     05  FILLER                     PIC X(06).                    PACK9300
009400*----------------------------------------------------------------*PACK9400
009500 FD  FOLDER-FILE                                                  PACK9500
009600     DATA RECORD IS FOLDER-SIZE-ENTRY.                            PACK9600
009700 01  FOLDER-SIZE-ENTRY.                                           PACK9700
009800     05  FOLD-NAME                  PIC X(20).                    PACK9800
009900     05  FOLD-SIZE-BYTES            PIC 9(15).                    PACK9900
010000     05  FOLD-SIZE-GROUP REDEFINES FOLD-SIZE-BYTES.               PACK0000
010100         10  FOLD-SIZE-BYTES-MSD    PIC 9(09).                    PACK0100
010200         10  FOLD-SIZE-BYTES-LSD    PIC 9(06).                    PACK0200
010300     05  FOLD-DOC-COUNT             PIC 9(09).                    PACK0300
010400     05  FILLER                     PIC X(06).                    PACK0400
010500*----------------------------------------------------------------*PACK0500
010600*    SORT-FOLDER-FILE - USED ONLY TO PUT THE FOLDER INVENTORY     PACK0600
010700*    INTO ASCENDING NAME ORDER BEFORE THE BIN-PACK PASS SEES IT   PACK0700
010800*    (SAME SORT INPUT/OUTPUT PROCEDURE IDIOM AS THE HACKER-NEWS   PACK0800
010900*    LISTING JOB AND EBAUSTAT 4000).                              PACK0900
011000 SD  SORT-FOLDER-FILE.                                            PACK1000
011100 01  SRT-SORT-RECORD.                                             PACK1100
011200     05  SRT-FOLD-NAME              PIC X(20).                    PACK1200
011300     05  SRT-FOLD-SIZE-BYTES        PIC 9(15).                    PACK1300
011400     05  SRT-FOLD-DOC-COUNT         PIC 9(09).                    PACK1400
011500     05  FILLER                     PIC X(06).                    PACK1500
011600*----------------------------------------------------------------*PACK1600
011700 FD  ZIP-SIZE-FILE                                                PACK1700
011800     DATA RECORD IS ZIP-SIZE-ENTRY.                               PACK1800
011900 01  ZIP-SIZE-ENTRY.                                              PACK1900
012000     05  ZSE-PACKAGE                PIC X(30).                    PACK2000
012100     05  ZSE-ZIP-BYTES              PIC 9(15).                    PACK2100
012200     05  FILLER                     PIC X(05).                    PACK2200
012300*----------------------------------------------------------------*PACK2300
012400*    PKG-MANIFEST-RECORD - THE FILTERED PER-PACKAGE COPY OF THE   PACK2400
012500*    MANIFEST.  SAME COLUMNS AS DOSSIER-RECORD, PKG- PREFIXED SO  PACK2500
012600*    THE TWO 01-LEVELS DO NOT COLLIDE IN ONE COMPILE UNIT.        PACK2600
012700 FD  PKG-MANIFEST-FILE                                            PACK2700
012800     DATA RECORD IS PKG-MANIFEST-RECORD.                          PACK2800
012900 01  PKG-MANIFEST-RECORD.                                         PACK2900
013000     05  PKM-ID                     PIC X(20).                    PACK3000
013100     05  PKM-NAME                   PIC X(40).                    PACK3100
013200     05  PKM-STATUS                 PIC X(15).                    PACK3200
013300     05  PKM-ROW-NUM                PIC 9(06).                    PACK3300
013400     05  FILLER                     PIC X(06).                    PACK3400
013500*----------------------------------------------------------------*PACK3500
013600 WORKING-STORAGE SECTION.                                         PACK3600
013700*----------------------------------------------------------------*PACK3700
013800 01  WS-FILE-STATUS-AREAS.                                        PACK3800
013900     05  PRM-STATUS                 PIC X(02).                    PACK3900
014000     05  DOS-STATUS                 PIC X(02).                    PACK4000
014100     05  FOL-STATUS                 PIC X(02).                    PACK4100
014200     05  ZIP-STATUS                 PIC X(02).                    PACK4200
014300     05  PKM-STATUS                 PIC X(02).                    PACK4300
014400     05  FILLER                     PIC X(10).                    PACK4400
014500*----------------------------------------------------------------*PACK4500
014510*    STANDALONE SCRATCH ITEMS - PULLED OUT OF THE GROUP BELOW     PACK4510
014520*    SO THE DUMP FORMATTER CAN FIND THEM ON THEIR OWN (REQ        PACK4520
014530*    EBAU-0288)                                                   PACK4530
014540 77  WS-TRIAL-BYTES             PIC 9(15) COMP.                   PACK4540
014550 77  WS-MANIFEST-RECS-WRITTEN   PIC 9(09) COMP.                   PACK4550
014560*----------------------------------------------------------------*PACK4560
014600 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                 PACK4600
014700     05  WS-DOSS-SUB                PIC 9(04) COMP.               PACK4700
014800     05  WS-FOLD-SUB                PIC 9(04) COMP.               PACK4800
014900     05  WS-MATCH-SUB               PIC 9(04) COMP.               PACK4900
015000     05  WS-ENTRY-SUB               PIC 9(04) COMP.               PACK5000
015100     05  WS-LEFT-SUB                PIC 9(04) COMP.               PACK5100
015200     05  WS-ASSIGN-START-SUB        PIC 9(04) COMP.               PACK5200
015300     05  WS-ASSIGN-END-SUB          PIC 9(04) COMP.               PACK5300
015400     05  WS-PKG-INDEX               PIC 9(04) COMP.               PACK5400
015700     05  PARM-EOF-SW                PIC X(01) VALUE 'N'.          PACK5700
015800         88  PARM-FILE-EOF                     VALUE 'Y'.         PACK5800
015900     05  DOSSIER-EOF-SW             PIC X(01) VALUE 'N'.          PACK5900
016000         88  DOSSIER-FILE-EOF                  VALUE 'Y'.         PACK6000
016100     05  FOLDER-EOF-SW              PIC X(01) VALUE 'N'.          PACK6100
016200         88  FOLDER-FILE-EOF                   VALUE 'Y'.         PACK6200
016300     05  SORT-FOLDER-EOF-SW         PIC X(01) VALUE 'N'.          PACK6300
016400         88  SORT-FOLDER-EOF                   VALUE 'Y'.         PACK6400
016500     05  ZIP-SIZE-EOF-SW            PIC X(01) VALUE 'N'.          PACK6500
016600         88  ZIP-SIZE-FILE-EOF                 VALUE 'Y'.         PACK6600
016700     05  ZIP-OPENED-SW              PIC X(01) VALUE 'N'.          PACK6700
016800         88  ZIP-FILE-WAS-OPENED               VALUE 'Y'.         PACK6800
016900     05  RUN-ABORT-SW               PIC X(01) VALUE 'N'.          PACK6900
017000         88  RUN-ABORTED                       VALUE 'Y'.         PACK7000
017100     05  LEFTOVER-MODE-SW           PIC X(01) VALUE 'N'.          PACK7100
017200         88  BUILDING-LEFTOVER-PACKAGE         VALUE 'Y'.         PACK7200
017300     05  MATCH-FOUND-SW             PIC X(01) VALUE 'N'.          PACK7300
017400         88  MATCH-WAS-FOUND                   VALUE 'Y'.         PACK7400
017500     05  FILLER                     PIC X(10).                    PACK7500
017600*----------------------------------------------------------------*PACK7600
017700 01  WS-NAME-WORK-AREAS.                                          PACK7700
017800     05  WS-DATA-FOLDER-PATH        PIC X(80).                    PACK7800
017900     05  WS-RUN-FOLDER-PATH         PIC X(80).                    PACK7900
018000     05  WS-RUN-FOLDER-NAME         PIC X(30).                    PACK8000
018100     05  WS-PKG-NAME                PIC X(30).                    PACK8100
018200     05  WS-PKG-NAME-GROUP REDEFINES WS-PKG-NAME.                 PACK8200
018300         10  WS-PKG-NAME-MUNI       PIC X(20).                    PACK8300
018400         10  WS-PKG-NAME-SUFFIX     PIC X(10).                    PACK8400
018500     05  WS-PKG-INDEX-EDIT          PIC 9(04).                    PACK8500
018600     05  WS-PKG-MANIFEST-NAME       PIC X(80).                    PACK8600
018700     05  WS-UPPER-FOLD-NAME         PIC X(20).                    PACK8700
018800     05  FILLER                     PIC X(08).                    PACK8800
018900*----------------------------------------------------------------*PACK8900
019000 01  WS-COUNTER-WORK-AREAS.                                       PACK9000
019100     05  WS-PKG-UNCOMP-BYTES        PIC 9(15) COMP.               PACK9100
019200     05  WS-PKG-ZIP-BYTES           PIC 9(15).                    PACK9200
019300     05  WS-PKG-DOC-COUNT           PIC 9(09) COMP.               PACK9300
019400     05  WS-PKG-FOLDER-COUNT        PIC 9(09) COMP.               PACK9400
019500     05  WS-PKG-DOSSIER-COUNT       PIC 9(09) COMP.               PACK9500
019600     05  WS-STATUS-SUBMITTED        PIC 9(09) COMP.               PACK9600
019700     05  WS-STATUS-APPROVED         PIC 9(09) COMP.               PACK9700
019800     05  WS-STATUS-REJECTED         PIC 9(09) COMP.               PACK9800
019900     05  WS-STATUS-WRITNOFF         PIC 9(09) COMP.               PACK9900
020000     05  WS-STATUS-DONE             PIC 9(09) COMP.               PACK0000
020100     05  FILLER                     PIC X(10).                    PACK0100
020200*----------------------------------------------------------------*PACK0200
020300 01  WS-STATUS-WORK-AREA.                                         PACK0300
020400     05  WS-UPPER-STATUS            PIC X(15).                    PACK0400
020500     05  FILLER                     PIC X(10).                    PACK0500
020600*----------------------------------------------------------------*PACK0600
020700*    UPCASE ALPHABETS - REUSED FOR THE CASE-INSENSITIVE 'IMPORT'  PACK0700
020800*    FOLDER EXCLUSION AND THE STATUS COLUMN CLASSIFICATION, SAME  PACK0800
020900*    HAND-ROLLED INSPECT CONVERTING IDIOM AS EBAUARGS 1110/1300 - PACK0900
021000*    NO FUNCTION UPPER-CASE ON THIS RUNTIME (REQ EBAU-0233).      PACK1000
021100 01  WS-LITERALS.                                                 PACK1100
021200     05  WS-LOWER-ALPHABET          PIC X(26)                     PACK1200
021300             VALUE 'abcdefghijklmnopqrstuvwxyz'.                  PACK1300
021400     05  WS-UPPER-ALPHABET          PIC X(26)                     PACK1400
021500             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  PACK1500
021600     05  WS-ALPHABET-GROUP REDEFINES WS-UPPER-ALPHABET.           PACK1600
021700         10  WS-ALPHABET-VOWEL-AEIOU PIC X(05).                   PACK1700
021800         10  WS-ALPHABET-REST       PIC X(21).                    PACK1800
021900     05  FILLER                     PIC X(08).                    PACK1900
022000*----------------------------------------------------------------*PACK2000
022300 COPY EBAUTBL.                                                    PACK2300
022400*----------------------------------------------------------------*PACK2400
022500*    RUN-TOTALS-RECORD - HAND-LAID OUT, NOT COPY EBAUDOS, FOR THE PACK2500
022600*    SAME REASON AS DOSSIER-RECORD ABOVE.  PASSED TO EBAUSTAT BY  PACK2600
022700*    REFERENCE; ONLY RUN-ORIGINAL-ROWS IS SET HERE - EBAUSTAT 2100PACK2700
022800*    DERIVES THE OTHER TWO FIELDS FROM THE TABLES ITSELF.         PACK2800
022900 01  RUN-TOTALS-RECORD.                                           PACK2900
023000     05  RUN-ORIGINAL-ROWS          PIC 9(09).                    PACK3000
023100     05  RUN-PACKAGED-ROWS          PIC 9(09).                    PACK3100
023200     05  RUN-PACKAGE-COUNT          PIC 9(09).                    PACK3200
023300     05  FILLER                     PIC X(06).                    PACK3300
023400*----------------------------------------------------------------*PACK3400
023500 PROCEDURE DIVISION.                                              PACK3500
023600*----------------------------------------------------------------*PACK3600
023700*    0000-MAIN-ROUTINE DRIVES THE WHOLE RUN.  TWO EARLY-EXIT      PACK3700
023800*    POINTS (BAD PARMS, MISSING MANIFEST) FALL THROUGH TO THE     PACK3800
023900*    SAME GOBACK - SEE EBAU-0017 FOR WHY THIS SHOP PREFERS ONE    PACK3900
024000*    EXIT POINT PER PROGRAM OVER A GOBACK IN EACH BRANCH.         PACK4000
024100 0000-MAIN-ROUTINE.                                               PACK4100
024200     PERFORM 1000-EDIT-RUN-PARAMETERS.                            PACK4200
024300     IF PARM-INVALID                                              PACK4300
024400         DISPLAY 'EBAUPACK - ' PARM-ERROR-MSG                     PACK4400
024500         MOVE 16 TO RETURN-CODE                                   PACK4500
024600         GO TO 0000-EXIT.                                         PACK4600
024700     PERFORM 1400-BUILD-PATH-NAMES.                               PACK4700
024800     PERFORM 2000-LOAD-DOSSIER-MANIFEST.                          PACK4800
024900     IF RUN-ABORTED                                               PACK4900
025000         MOVE 16 TO RETURN-CODE                                   PACK5000
025100         GO TO 0000-EXIT.                                         PACK5100
025200     PERFORM 3000-LOAD-FOLDER-INVENTORY.                          PACK5200
025300     PERFORM 4000-VALIDATE-FOLDER-COVERAGE THRU 4000-EXIT.        PACK5300
025400     PERFORM 4500-LOG-FOLDER-SIZES.                               PACK5400
025500     PERFORM 1500-OPEN-ZIP-SIZE-FILE.                             PACK5500
025600     PERFORM 5000-PLAN-AND-CREATE-PACKAGES THRU 5000-EXIT.        PACK5600
025700     PERFORM 5500-BUILD-LEFTOVER-PACKAGE THRU 5500-EXIT.          PACK5700
025800     PERFORM 9000-CALL-STATISTICS-PROGRAM.                        PACK5800
025900 0000-EXIT.                                                       PACK5900
026000     GOBACK.                                                      PACK6000
026100*----------------------------------------------------------------*PACK6100
026200*    1000 - EDIT RUN PARAMETERS.  THE PARM CARDS REPLACE WHAT A   PACK6200
026300*    WORKSTATION PROGRAM WOULD TAKE ON A COMMAND LINE - ONE       PACK6300
026400*    TOKEN PER CARD, READ INTO PARM-RAW-ARG-TABLE, THEN HANDED    PACK6400
026500*    TO EBAUARGS FOR ALL THE ACTUAL VALIDATION (REQ EBAU-0238).   PACK6500
026600 1000-EDIT-RUN-PARAMETERS.                                        PACK6600
026700     MOVE 0 TO PARM-ARG-COUNT.                                    PACK6700
026800     OPEN INPUT PARM-FILE.                                        PACK6800
026900     IF PRM-STATUS NOT = '00'                                     PACK6900
027000         SET PARM-INVALID TO TRUE                                 PACK7000
027100         MOVE 'EBAUPACK - PARAMETER CARD FILE NOT FOUND'          PACK7100
027200             TO PARM-ERROR-MSG                                    PACK7200
027300         GO TO 1000-EXIT.                                         PACK7300
027400     PERFORM 1100-READ-ONE-PARM-CARD THRU 1100-EXIT               PACK7400
027500         UNTIL PARM-FILE-EOF OR PARM-ARG-COUNT = 20.              PACK7500
027600     CLOSE PARM-FILE.                                             PACK7600
027700     CALL 'EBAUARGS' USING EBAU-PARM.                             PACK7700
027800 1000-EXIT.                                                       PACK7800
027900     EXIT.                                                        PACK7900
028000*----------------------------------------------------------------*PACK8000
028100 1100-READ-ONE-PARM-CARD.                                         PACK8100
028200     READ PARM-FILE                                               PACK8200
028300         AT END SET PARM-FILE-EOF TO TRUE.                        PACK8300
028400     IF PARM-FILE-EOF                                             PACK8400
028500         GO TO 1100-EXIT.                                         PACK8500
028600     ADD 1 TO PARM-ARG-COUNT.                                     PACK8600
028700     MOVE PARM-CARD-TEXT TO PARM-RAW-ARG (PARM-ARG-COUNT).        PACK8700
028800 1100-EXIT.                                                       PACK8800
028900     EXIT.                                                        PACK8900
029000*----------------------------------------------------------------*PACK9000
029100*    1400 - BUILD THE DATA AND RUN FOLDER PATHS FOR THE LOG.      PACK9100
029200*    THE ACTUAL DD ALLOCATION OF DOSSDD/FOLDDD/ETC IS THE JCL'S   PACK9200
029300*    JOB, NOT THIS PROGRAM'S - THESE ARE INFORMATIONAL ONLY.      PACK9300
029400 1400-BUILD-PATH-NAMES.                                           PACK9400
029500     STRING PARM-RUN-FOLDER-PREFIX DELIMITED BY SPACE             PACK9500
029600            PARM-RUN-NUMBER-X      DELIMITED BY SIZE              PACK9600
029700         INTO WS-RUN-FOLDER-NAME.                                 PACK9700
029800     STRING PARM-ROOT-PATH         DELIMITED BY SPACE             PACK9800
029900            '/'                   DELIMITED BY SIZE               PACK9900
030000            PARM-MUNICIPALITY      DELIMITED BY SPACE             PACK0000
030100            '/'                   DELIMITED BY SIZE               PACK0100
030200            PARM-DATA-FOLDER-NAME  DELIMITED BY SPACE             PACK0200
030300         INTO WS-DATA-FOLDER-PATH.                                PACK0300
030400     STRING PARM-ROOT-PATH         DELIMITED BY SPACE             PACK0400
030500            '/'                   DELIMITED BY SIZE               PACK0500
030600            PARM-MUNICIPALITY      DELIMITED BY SPACE             PACK0600
030700            '/IMPORT/'            DELIMITED BY SIZE               PACK0700
030800            WS-RUN-FOLDER-NAME     DELIMITED BY SPACE             PACK0800
030900         INTO WS-RUN-FOLDER-PATH.                                 PACK0900
031000     DISPLAY 'EBAUPACK - DATA FOLDER: ' WS-DATA-FOLDER-PATH.      PACK1000
031100     DISPLAY 'EBAUPACK - RUN FOLDER:  ' WS-RUN-FOLDER-PATH.       PACK1100
031200*----------------------------------------------------------------*PACK1200
031300*    1500 - ZIPSIZE.DAT IS OPENED ONCE FOR THE WHOLE RUN AND      PACK1300
031400*    READ ONE ROW PER PACKAGE AS PACKAGES ARE BUILT - SEE 6500.   PACK1400
031500 1500-OPEN-ZIP-SIZE-FILE.                                         PACK1500
031600     OPEN INPUT ZIP-SIZE-FILE.                                    PACK1600
031700     IF ZIP-STATUS = '00'                                         PACK1700
031800         SET ZIP-FILE-WAS-OPENED TO TRUE                          PACK1800
031900     ELSE                                                         PACK1900
032000         SET ZIP-SIZE-FILE-EOF TO TRUE.                           PACK2000
032100*----------------------------------------------------------------*PACK2100
032200*    2000/2100 - LOAD THE DOSSIER MANIFEST.  A MISSING DOSSDD OR  PACK2200
032300*    AN EMPTY DATA FOLDER BOTH SHOW UP HERE AS THE SAME OPEN      PACK2300
032400*    FAILURE - THIS SHOP'S JCL HAS NO OTHER WAY TO TELL THE TWO   PACK2400
032500*    APART, SO BOTH ABORT THE RUN THE SAME WAY (REQ EBAU-0017).   PACK2500
032600 2000-LOAD-DOSSIER-MANIFEST.                                      PACK2600
032700     OPEN INPUT DOSSIER-FILE.                                     PACK2700
032800     IF DOS-STATUS NOT = '00'                                     PACK2800
032900         SET RUN-ABORTED TO TRUE                                  PACK2900
033000         DISPLAY 'EBAUPACK - DATA FOLDER OR DOSSIERS.DAT NOT '    PACK3000
033100             'FOUND - RUN ABORTED'                                PACK3100
033200         GO TO 2000-EXIT.                                         PACK3200
033300     MOVE 0 TO WS-DOSSIER-COUNT.                                  PACK3300
033400     PERFORM 2100-READ-ONE-DOSSIER-ROW THRU 2100-EXIT             PACK3400
033500         UNTIL DOSSIER-FILE-EOF.                                  PACK3500
033600     CLOSE DOSSIER-FILE.                                          PACK3600
033700 2000-EXIT.                                                       PACK3700
033800     EXIT.                                                        PACK3800
033900*----------------------------------------------------------------*PACK3900
034000*    BLANK DOSSIER ID ROWS ARE SKIPPED OUTRIGHT - THEY ARE NOT    PACK4000
034100*    COUNTED IN RUN-ORIGINAL-ROWS AND CANNOT EVER MATCH A FOLDER. PACK4100
034200 2100-READ-ONE-DOSSIER-ROW.                                       PACK4200
034300     READ DOSSIER-FILE                                            PACK4300
034400         AT END SET DOSSIER-FILE-EOF TO TRUE.                     PACK4400
034500     IF DOSSIER-FILE-EOF                                          PACK4500
034600         GO TO 2100-EXIT.                                         PACK4600
034700     IF DOSS-ID = SPACE                                           PACK4700
034800         GO TO 2100-EXIT.                                         PACK4800
034900     ADD 1 TO WS-DOSSIER-COUNT.                                   PACK4900
035000     MOVE DOSS-ID       TO TBL-DOSS-ID (WS-DOSSIER-COUNT).        PACK5000
035100     MOVE DOSS-NAME     TO TBL-DOSS-NAME (WS-DOSSIER-COUNT).      PACK5100
035200     MOVE DOSS-STATUS   TO TBL-DOSS-STATUS (WS-DOSSIER-COUNT).    PACK5200
035300     MOVE DOSS-ROW-NUM  TO TBL-DOSS-ROW-NUM (WS-DOSSIER-COUNT).   PACK5300
035400     SET TBL-DOSS-NOT-USED (WS-DOSSIER-COUNT) TO TRUE.            PACK5400
035500 2100-EXIT.                                                       PACK5500
035600     EXIT.                                                        PACK5600
035700*----------------------------------------------------------------*PACK5700
035800*    3000 - SORT THE FOLDER INVENTORY INTO ASCENDING NAME ORDER.  PACK5800
035900*    SAME INPUT/OUTPUT PROCEDURE SHAPE AS EBAUSTAT 4100/4300.     PACK5900
036000 3000-LOAD-FOLDER-INVENTORY.                                      PACK6000
036100     MOVE 0 TO WS-FOLDER-COUNT.                                   PACK6100
036200     SORT SORT-FOLDER-FILE                                        PACK6200
036300         ON ASCENDING KEY SRT-FOLD-NAME                           PACK6300
036400         INPUT PROCEDURE IS 3100-RELEASE-FOLDER-ENTRIES           PACK6400
036500         OUTPUT PROCEDURE IS 3400-RETURN-FOLDER-ENTRIES.          PACK6500
036600*----------------------------------------------------------------*PACK6600
036700*    THE 'IMPORT' WORK FOLDER ITSELF IS NOT A DOSSIER FOLDER AND  PACK6700
036800*    IS EXCLUDED HERE, CASE-INSENSITIVELY, BEFORE THE SORT EVER   PACK6800
036900*    SEES IT - SAME INSPECT CONVERTING IDIOM AS EBAUARGS 1300.    PACK6900
037000 3100-RELEASE-FOLDER-ENTRIES SECTION.                             PACK7000
037100     OPEN INPUT FOLDER-FILE.                                      PACK7100
037200     IF FOL-STATUS = '00'                                         PACK7200
037300         PERFORM 3110-RELEASE-ONE-FOLDER-ENTRY THRU 3110-EXIT     PACK7300
037400             UNTIL FOLDER-FILE-EOF                                PACK7400
037500         CLOSE FOLDER-FILE.                                       PACK7500
037600 3100-DUMMY     SECTION.                                          PACK7600
037700*----------------------------------------------------------------*PACK7700
037800 3110-RELEASE-ONE-FOLDER-ENTRY.                                   PACK7800
037900     READ FOLDER-FILE                                             PACK7900
038000         AT END SET FOLDER-FILE-EOF TO TRUE.                      PACK8000
038100     IF FOLDER-FILE-EOF                                           PACK8100
038200         GO TO 3110-EXIT.                                         PACK8200
038300     MOVE FOLD-NAME TO WS-UPPER-FOLD-NAME.                        PACK8300
038400     INSPECT WS-UPPER-FOLD-NAME                                   PACK8400
038500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       PACK8500
038600     IF WS-UPPER-FOLD-NAME = 'IMPORT'                             PACK8600
038700         GO TO 3110-EXIT.                                         PACK8700
038800     MOVE FOLD-NAME       TO SRT-FOLD-NAME.                       PACK8800
038900     MOVE FOLD-SIZE-BYTES TO SRT-FOLD-SIZE-BYTES.                 PACK8900
039000     MOVE FOLD-DOC-COUNT  TO SRT-FOLD-DOC-COUNT.                  PACK9000
039100     RELEASE SRT-SORT-RECORD.                                     PACK9100
039200 3110-EXIT.                                                       PACK9200
039300     EXIT.                                                        PACK9300
039400*----------------------------------------------------------------*PACK9400
039500 3400-RETURN-FOLDER-ENTRIES SECTION.                              PACK9500
039600     PERFORM 3410-RETURN-ONE-FOLDER-ENTRY.                        PACK9600
039700     PERFORM 3420-STORE-ONE-FOLDER-ENTRY                          PACK9700
039800         UNTIL SORT-FOLDER-EOF.                                   PACK9800
039900 3400-DUMMY     SECTION.                                          PACK9900
040000*----------------------------------------------------------------*PACK0000
040100 3410-RETURN-ONE-FOLDER-ENTRY.                                    PACK0100
040200     RETURN SORT-FOLDER-FILE                                      PACK0200
040300         AT END SET SORT-FOLDER-EOF TO TRUE.                      PACK0300
040400*----------------------------------------------------------------*PACK0400
040500 3420-STORE-ONE-FOLDER-ENTRY.                                     PACK0500
040600     ADD 1 TO WS-FOLDER-COUNT.                                    PACK0600
040700     MOVE SRT-FOLD-NAME      TO TBL-FOLD-NAME (WS-FOLDER-COUNT).  PACK0700
040800     MOVE SRT-FOLD-SIZE-BYTES                                     PACK0800
040900                      TO TBL-FOLD-SIZE-BYTES (WS-FOLDER-COUNT).   PACK0900
041000     MOVE SRT-FOLD-DOC-COUNT                                      PACK1000
041100                      TO TBL-FOLD-DOC-COUNT (WS-FOLDER-COUNT).    PACK1100
041150     MOVE 'N' TO TBL-FOLD-COVERED-SW (WS-FOLDER-COUNT).           PACK1150
041200     PERFORM 3410-RETURN-ONE-FOLDER-ENTRY.                        PACK1200
041300*----------------------------------------------------------------*PACK1300
041400*    4000 - ANY FOLDER WHOSE NAME IS NOT A DOSSIER ID IN THE      PACK1400
041500*    MANIFEST IS LOGGED BUT DOES NOT ABORT THE RUN - IT SIMPLY    PACK1500
041600*    NEVER GETS PACKAGED (REQ EBAU-0017).                         PACK1600
041700 4000-VALIDATE-FOLDER-COVERAGE.                                   PACK1700
041800     PERFORM 4100-CHECK-ONE-FOLDER-COVERAGE THRU 4100-EXIT        PACK1800
041900         VARYING WS-FOLD-SUB FROM 1 BY 1                          PACK1900
042000         UNTIL WS-FOLD-SUB > WS-FOLDER-COUNT.                     PACK2000
042100 4000-EXIT.                                                       PACK2100
042200     EXIT.                                                        PACK2200
042300*----------------------------------------------------------------*PACK2300
042400 4100-CHECK-ONE-FOLDER-COVERAGE.                                  PACK2400
042500     MOVE 'N' TO MATCH-FOUND-SW.                                  PACK2500
042600     PERFORM 4110-SEARCH-MANIFEST-FOR-FOLDER THRU 4110-EXIT       PACK2600
042700         VARYING WS-DOSS-SUB FROM 1 BY 1                          PACK2700
042800         UNTIL WS-DOSS-SUB > WS-DOSSIER-COUNT                     PACK2800
042900         OR MATCH-WAS-FOUND.                                      PACK2900
042910*    TBL-FOLD-COVERED-SW MARKS THE FOLDER AS COVERED FOR         *PACK2910
042920*    4500'S LOG AND ANY FUTURE COVERAGE REPORT (REQ              *PACK2920
042930*    EBAU-0291) - MATCH-FOUND-SW DRIVES THE VARYING LOOP         *PACK2930
042940*    ITSELF, THE TABLE FLAG OUTLIVES THIS PARAGRAPH.             *PACK2940
042950     IF MATCH-WAS-FOUND                                           PACK2950
042960         MOVE 'Y' TO TBL-FOLD-COVERED-SW (WS-FOLD-SUB).           PACK2960
043000     IF MATCH-WAS-FOUND                                           PACK3000
043100         GO TO 4100-EXIT.                                         PACK3100
043200     DISPLAY 'EBAUPACK - FOLDER NOT IN MANIFEST: '                PACK3200
043300         TBL-FOLD-NAME (WS-FOLD-SUB).                             PACK3300
043400 4100-EXIT.                                                       PACK3400
043500     EXIT.                                                        PACK3500
043600*----------------------------------------------------------------*PACK3600
043700 4110-SEARCH-MANIFEST-FOR-FOLDER.                                 PACK3700
043800     IF TBL-DOSS-ID (WS-DOSS-SUB) = TBL-FOLD-NAME (WS-FOLD-SUB)   PACK3800
043900         MOVE 'Y' TO MATCH-FOUND-SW.                              PACK3900
044000 4110-EXIT.                                                       PACK4000
044100     EXIT.                                                        PACK4100
044200*----------------------------------------------------------------*PACK4200
044300 4500-LOG-FOLDER-SIZES.                                           PACK4300
044400     PERFORM 4510-LOG-ONE-FOLDER-SIZE                             PACK4400
044500         VARYING WS-FOLD-SUB FROM 1 BY 1                          PACK4500
044600         UNTIL WS-FOLD-SUB > WS-FOLDER-COUNT.                     PACK4600
044700*----------------------------------------------------------------*PACK4700
044800 4510-LOG-ONE-FOLDER-SIZE.                                        PACK4800
044900     DISPLAY 'EBAUPACK - FOLDER ' TBL-FOLD-NAME (WS-FOLD-SUB)     PACK4900
045000         ' SIZE=' TBL-FOLD-SIZE-BYTES (WS-FOLD-SUB)               PACK5000
045100         ' DOCS=' TBL-FOLD-DOC-COUNT (WS-FOLD-SUB).               PACK5100
045200*----------------------------------------------------------------*PACK5200
045300*    5000 - STREAMING BIN-PACK.  A FOLDER IS ADDED TO THE RUNNING PACK5300
045400*    PACKAGE UNLESS IT WOULD BREAK THE SIZE BUDGET, IN WHICH CASE PACK5400
045500*    THE RUNNING PACKAGE IS CLOSED AND BUILT FIRST (EBAU-0098).   PACK5500
045600*    PLAN-THEN-BUILD WAS DROPPED AS A SEPARATE PASS WHEN THE      PACK5600
045700*    CURRENT-PACKAGE-WORK-AREA TABLE WAS ADDED - ONE FOLDER NEVER PACK5700
045800*    NEEDS TO BE LOOKED AT TWICE.                                 PACK5800
045900 5000-PLAN-AND-CREATE-PACKAGES.                                   PACK5900
046000     MOVE 0 TO WS-CUR-PKG-COUNT.                                  PACK6000
046100     MOVE 0 TO WS-CUR-PKG-BYTES.                                  PACK6100
046200     MOVE 0 TO WS-PKG-INDEX.                                      PACK6200
046300     MOVE 'N' TO LEFTOVER-MODE-SW.                                PACK6300
046400     PERFORM 5100-PROCESS-ONE-FOLDER THRU 5100-EXIT               PACK6400
046500         VARYING WS-FOLD-SUB FROM 1 BY 1                          PACK6500
046600         UNTIL WS-FOLD-SUB > WS-FOLDER-COUNT.                     PACK6600
046700     IF WS-CUR-PKG-COUNT > 0                                      PACK6700
046800         PERFORM 5300-CLOSE-RUNNING-PACKAGE.                      PACK6800
046900 5000-EXIT.                                                       PACK6900
047000     EXIT.                                                        PACK7000
047100*----------------------------------------------------------------*PACK7100
047200 5100-PROCESS-ONE-FOLDER.                                         PACK7200
047300     PERFORM 5110-FIND-MANIFEST-MATCH THRU 5110-EXIT.             PACK7300
047400     IF WS-MATCH-SUB = 0                                          PACK7400
047500         GO TO 5100-EXIT.                                         PACK7500
047600     IF WS-CUR-PKG-COUNT = 0                                      PACK7600
047700         PERFORM 5200-ADD-FOLDER-TO-RUNNING-PACKAGE               PACK7700
047800         GO TO 5100-EXIT.                                         PACK7800
047900     COMPUTE WS-TRIAL-BYTES = WS-CUR-PKG-BYTES                    PACK7900
048000         + TBL-FOLD-SIZE-BYTES (WS-FOLD-SUB).                     PACK8000
048100     IF WS-TRIAL-BYTES > PARM-PACKAGE-SIZE-BYTES                  PACK8100
048200         PERFORM 5300-CLOSE-RUNNING-PACKAGE.                      PACK8200
048300     PERFORM 5200-ADD-FOLDER-TO-RUNNING-PACKAGE.                  PACK8300
048400 5100-EXIT.                                                       PACK8400
048500     EXIT.                                                        PACK8500
048600*----------------------------------------------------------------*PACK8600
048700*    5110 IS ALSO REUSED LATER BY 6220 AND 6720 TO RE-LOCATE A    PACK8700
048800*    FOLDER'S MANIFEST ROW WHEN A PACKAGE IS WRITTEN OUT - SAME   PACK8800
048900*    LINEAR SEARCH, NO NEED TO CARRY THE SUBSCRIPT FORWARD.       PACK8900
049000 5110-FIND-MANIFEST-MATCH.                                        PACK9000
049100     MOVE 0 TO WS-MATCH-SUB.                                      PACK9100
049200     PERFORM 5120-SEARCH-ONE-MANIFEST-ROW THRU 5120-EXIT          PACK9200
049300         VARYING WS-DOSS-SUB FROM 1 BY 1                          PACK9300
049400         UNTIL WS-DOSS-SUB > WS-DOSSIER-COUNT                     PACK9400
049500         OR WS-MATCH-SUB NOT = 0.                                 PACK9500
049600 5110-EXIT.                                                       PACK9600
049700     EXIT.                                                        PACK9700
049800*----------------------------------------------------------------*PACK9800
049900 5120-SEARCH-ONE-MANIFEST-ROW.                                    PACK9900
050000     IF TBL-DOSS-ID (WS-DOSS-SUB) = TBL-FOLD-NAME (WS-FOLD-SUB)   PACK0000
050100         MOVE WS-DOSS-SUB TO WS-MATCH-SUB.                        PACK0100
050200 5120-EXIT.                                                       PACK0200
050300     EXIT.                                                        PACK0300
050400*----------------------------------------------------------------*PACK0400
050500 5200-ADD-FOLDER-TO-RUNNING-PACKAGE.                              PACK0500
050600     ADD 1 TO WS-CUR-PKG-COUNT.                                   PACK0600
050700     MOVE WS-FOLD-SUB TO CUR-PKG-FOLDER-SUB (WS-CUR-PKG-COUNT).   PACK0700
050800     ADD TBL-FOLD-SIZE-BYTES (WS-FOLD-SUB) TO WS-CUR-PKG-BYTES.   PACK0800
050900     SET TBL-DOSS-USED (WS-MATCH-SUB) TO TRUE.                    PACK0900
051000*----------------------------------------------------------------*PACK1000
051100 5300-CLOSE-RUNNING-PACKAGE.                                      PACK1100
051200     ADD 1 TO WS-PKG-INDEX.                                       PACK1200
051300     PERFORM 6000-BUILD-PACKAGE-NAME.                             PACK1300
051400     PERFORM 6100-CREATE-PACKAGE THRU 6100-EXIT.                  PACK1400
051500     MOVE 0 TO WS-CUR-PKG-COUNT.                                  PACK1500
051600     MOVE 0 TO WS-CUR-PKG-BYTES.                                  PACK1600
051700*----------------------------------------------------------------*PACK1700
051800*    5500 - THE SWEEP PACKAGE.  ANY DOSSIER ID THAT NEVER HAD A   PACK1800
051900*    MATCHING FOLDER STILL HAS TO END UP SOMEWHERE - COLLECTED    PACK1900
052000*    HERE IN ORIGINAL MANIFEST ORDER AND BUILT AS ONE MORE        PACK2000
052100*    PACKAGE, CONTAINING NO FOLDERS, ONLY A MANIFEST COPY         PACK2100
052200*    (REQ EBAU-0241).                                             PACK2200
052300 5500-BUILD-LEFTOVER-PACKAGE.                                     PACK2300
052400     MOVE 0 TO WS-LEFTOVER-COUNT.                                 PACK2400
052500     PERFORM 5510-CHECK-ONE-LEFTOVER-ROW                          PACK2500
052600         VARYING WS-DOSS-SUB FROM 1 BY 1                          PACK2600
052700         UNTIL WS-DOSS-SUB > WS-DOSSIER-COUNT.                    PACK2700
052800     IF WS-LEFTOVER-COUNT = 0                                     PACK2800
052900         GO TO 5500-EXIT.                                         PACK2900
053000     ADD 1 TO WS-PKG-INDEX.                                       PACK3000
053100     MOVE 'Y' TO LEFTOVER-MODE-SW.                                PACK3100
053200     PERFORM 6000-BUILD-PACKAGE-NAME.                             PACK3200
053300     PERFORM 6100-CREATE-PACKAGE THRU 6100-EXIT.                  PACK3300
053400     MOVE 'N' TO LEFTOVER-MODE-SW.                                PACK3400
053500 5500-EXIT.                                                       PACK3500
053600     EXIT.                                                        PACK3600
053700*----------------------------------------------------------------*PACK3700
053800 5510-CHECK-ONE-LEFTOVER-ROW.                                     PACK3800
053900     IF TBL-DOSS-NOT-USED (WS-DOSS-SUB)                           PACK3900
054000         ADD 1 TO WS-LEFTOVER-COUNT                               PACK4000
054100         MOVE WS-DOSS-SUB TO TBL-LEFTOVER (WS-LEFTOVER-COUNT).    PACK4100
054200*----------------------------------------------------------------*PACK4200
054300*    6000 - ZERO-PADDED SUFFIX SO PACKAGE NAMES SORT THE SAME     PACK4300
054400*    ASCENDING ORDER NUMERICALLY AND ALPHABETICALLY - EBAUSTAT'S  PACK4400
054500*    DETAILS SECTION SORTS BY NAME, NOT BY CREATION SEQUENCE.     PACK4500
054600 6000-BUILD-PACKAGE-NAME.                                         PACK4600
054700     MOVE SPACE TO WS-PKG-NAME.                                   PACK4700
054800     MOVE WS-PKG-INDEX TO WS-PKG-INDEX-EDIT.                      PACK4800
054900     STRING PARM-MUNICIPALITY DELIMITED BY SPACE                  PACK4900
055000            '_'               DELIMITED BY SIZE                   PACK5000
055100            WS-PKG-INDEX-EDIT  DELIMITED BY SIZE                  PACK5100
055200         INTO WS-PKG-NAME.                                        PACK5200
055300*----------------------------------------------------------------*PACK5300
055400 6100-CREATE-PACKAGE.                                             PACK5400
055500     PERFORM 6200-WRITE-PACKAGE-MANIFEST.                         PACK5500
055600     COMPUTE WS-ASSIGN-START-SUB = WS-ASSIGN-COUNT + 1.           PACK5600
055700     PERFORM 6300-RECORD-ASSIGNMENTS.                             PACK5700
055800     MOVE WS-ASSIGN-COUNT TO WS-ASSIGN-END-SUB.                   PACK5800
055900     PERFORM 6400-COMPUTE-PACKAGE-SIZE.                           PACK5900
056000     PERFORM 6500-READ-ZIP-SIZE THRU 6500-EXIT.                   PACK6000
056100     PERFORM 6600-BACKFILL-ZIP-BYTES.                             PACK6100
056200     PERFORM 6700-COMPUTE-STATUS-COUNTS.                          PACK6200
056300     PERFORM 6800-RECORD-PACKAGE-TOTALS.                          PACK6300
056400 6100-EXIT.                                                       PACK6400
056500     EXIT.                                                        PACK6500
056600*----------------------------------------------------------------*PACK6600
056700*    6200 - WRITE THE FILTERED PER-PACKAGE MANIFEST COPY INTO THE PACK6700
056800*    PACKAGE'S OWN FOLDER UNDER THE RUN FOLDER.  THIS IS THE ONE  PACK6800
056900*    FILE IN THE WHOLE SYSTEM WHOSE NAME THIS PROGRAM BUILDS      PACK6900
057000*    ITSELF RATHER THAN LEAVING TO THE JCL.                       PACK7000
057100 6200-WRITE-PACKAGE-MANIFEST.                                     PACK7100
057200     STRING WS-RUN-FOLDER-PATH DELIMITED BY SPACE                 PACK7200
057300            '/'               DELIMITED BY SIZE                   PACK7300
057400            WS-PKG-NAME        DELIMITED BY SPACE                 PACK7400
057500            '/PKG-'           DELIMITED BY SIZE                   PACK7500
057600            WS-PKG-INDEX-EDIT  DELIMITED BY SIZE                  PACK7600
057700            '-DOSSIERS.DAT'   DELIMITED BY SIZE                   PACK7700
057800         INTO WS-PKG-MANIFEST-NAME.                               PACK7800
057900     MOVE 0 TO WS-MANIFEST-RECS-WRITTEN.                          PACK7900
058000     OPEN OUTPUT PKG-MANIFEST-FILE.                               PACK8000
058100     IF BUILDING-LEFTOVER-PACKAGE                                 PACK8100
058200         PERFORM 6210-WRITE-LEFTOVER-MANIFEST-ROWS                PACK8200
058300     ELSE                                                         PACK8300
058400         PERFORM 6220-WRITE-FOLDER-MANIFEST-ROWS.                 PACK8400
058500     CLOSE PKG-MANIFEST-FILE.                                     PACK8500
058600*----------------------------------------------------------------*PACK8600
058700 6210-WRITE-LEFTOVER-MANIFEST-ROWS.                               PACK8700
058800     PERFORM 6211-WRITE-ONE-LEFTOVER-ROW                          PACK8800
058900         VARYING WS-LEFT-SUB FROM 1 BY 1                          PACK8900
059000         UNTIL WS-LEFT-SUB > WS-LEFTOVER-COUNT.                   PACK9000
059100*----------------------------------------------------------------*PACK9100
059200 6211-WRITE-ONE-LEFTOVER-ROW.                                     PACK9200
059300     MOVE TBL-LEFTOVER (WS-LEFT-SUB) TO WS-DOSS-SUB.              PACK9300
059400     MOVE TBL-DOSS-ID (WS-DOSS-SUB)      TO PKM-ID.               PACK9400
059500     MOVE TBL-DOSS-NAME (WS-DOSS-SUB)    TO PKM-NAME.             PACK9500
059600     MOVE TBL-DOSS-STATUS (WS-DOSS-SUB)  TO PKM-STATUS.           PACK9600
059700     MOVE TBL-DOSS-ROW-NUM (WS-DOSS-SUB) TO PKM-ROW-NUM.          PACK9700
059800     WRITE PKG-MANIFEST-RECORD.                                   PACK9800
059900     ADD 1 TO WS-MANIFEST-RECS-WRITTEN.                           PACK9900
060000*----------------------------------------------------------------*PACK0000
060100 6220-WRITE-FOLDER-MANIFEST-ROWS.                                 PACK0100
060200     PERFORM 6221-WRITE-ONE-FOLDER-ROW                            PACK0200
060300         VARYING WS-ENTRY-SUB FROM 1 BY 1                         PACK0300
060400         UNTIL WS-ENTRY-SUB > WS-CUR-PKG-COUNT.                   PACK0400
060500*----------------------------------------------------------------*PACK0500
060600 6221-WRITE-ONE-FOLDER-ROW.                                       PACK0600
060700     MOVE CUR-PKG-FOLDER-SUB (WS-ENTRY-SUB) TO WS-FOLD-SUB.       PACK0700
060800     PERFORM 5110-FIND-MANIFEST-MATCH THRU 5110-EXIT.             PACK0800
060900     MOVE TBL-DOSS-ID (WS-MATCH-SUB)      TO PKM-ID.              PACK0900
061000     MOVE TBL-DOSS-NAME (WS-MATCH-SUB)    TO PKM-NAME.            PACK1000
061100     MOVE TBL-DOSS-STATUS (WS-MATCH-SUB)  TO PKM-STATUS.          PACK1100
061200     MOVE TBL-DOSS-ROW-NUM (WS-MATCH-SUB) TO PKM-ROW-NUM.         PACK1200
061300     WRITE PKG-MANIFEST-RECORD.                                   PACK1300
061400     ADD 1 TO WS-MANIFEST-RECS-WRITTEN.                           PACK1400
061500*----------------------------------------------------------------*PACK1500
061600 6300-RECORD-ASSIGNMENTS.                                         PACK1600
061700     IF BUILDING-LEFTOVER-PACKAGE                                 PACK1700
061800         PERFORM 6310-RECORD-LEFTOVER-ASSIGNMENTS                 PACK1800
061900     ELSE                                                         PACK1900
062000         PERFORM 6320-RECORD-FOLDER-ASSIGNMENTS.                  PACK2000
062100*----------------------------------------------------------------*PACK2100
062200 6310-RECORD-LEFTOVER-ASSIGNMENTS.                                PACK2200
062300     PERFORM 6311-RECORD-ONE-LEFTOVER-ASSIGNMENT                  PACK2300
062400         VARYING WS-LEFT-SUB FROM 1 BY 1                          PACK2400
062500         UNTIL WS-LEFT-SUB > WS-LEFTOVER-COUNT.                   PACK2500
062600*----------------------------------------------------------------*PACK2600
062700 6311-RECORD-ONE-LEFTOVER-ASSIGNMENT.                             PACK2700
062800     MOVE TBL-LEFTOVER (WS-LEFT-SUB) TO WS-DOSS-SUB.              PACK2800
062900     ADD 1 TO WS-ASSIGN-COUNT.                                    PACK2900
063000     MOVE WS-PKG-NAME TO TBL-ASSIGN-PACKAGE (WS-ASSIGN-COUNT).    PACK3000
063100     MOVE TBL-DOSS-ID (WS-DOSS-SUB)                               PACK3100
063200                  TO TBL-ASSIGN-FOLDER-ID (WS-ASSIGN-COUNT).      PACK3200
063300     MOVE 0 TO TBL-ASSIGN-UNCOMP-BYTES (WS-ASSIGN-COUNT).         PACK3300
063400     MOVE 0 TO TBL-ASSIGN-ZIP-BYTES (WS-ASSIGN-COUNT).            PACK3400
063500*----------------------------------------------------------------*PACK3500
063600 6320-RECORD-FOLDER-ASSIGNMENTS.                                  PACK3600
063700     PERFORM 6321-RECORD-ONE-FOLDER-ASSIGNMENT                    PACK3700
063800         VARYING WS-ENTRY-SUB FROM 1 BY 1                         PACK3800
063900         UNTIL WS-ENTRY-SUB > WS-CUR-PKG-COUNT.                   PACK3900
064000*----------------------------------------------------------------*PACK4000
064100 6321-RECORD-ONE-FOLDER-ASSIGNMENT.                               PACK4100
064200     MOVE CUR-PKG-FOLDER-SUB (WS-ENTRY-SUB) TO WS-FOLD-SUB.       PACK4200
064300     ADD 1 TO WS-ASSIGN-COUNT.                                    PACK4300
064400     MOVE WS-PKG-NAME TO TBL-ASSIGN-PACKAGE (WS-ASSIGN-COUNT).    PACK4400
064500     MOVE TBL-FOLD-NAME (WS-FOLD-SUB)                             PACK4500
064600                  TO TBL-ASSIGN-FOLDER-ID (WS-ASSIGN-COUNT).      PACK4600
064700     MOVE TBL-FOLD-SIZE-BYTES (WS-FOLD-SUB)                       PACK4700
064800                  TO TBL-ASSIGN-UNCOMP-BYTES (WS-ASSIGN-COUNT).   PACK4800
064900     MOVE 0 TO TBL-ASSIGN-ZIP-BYTES (WS-ASSIGN-COUNT).            PACK4900
065000*----------------------------------------------------------------*PACK5000
065100*    6400 - THE MANIFEST FILE ITSELF COUNTS AS ONE MORE DOCUMENT  PACK5100
065200*    AND ITS OWN BYTE SIZE - NO NEED TO SHELL OUT TO THE          PACK5200
065300*    OPERATING SYSTEM FOR A SIZE THIS PROGRAM JUST WROTE ITSELF.  PACK5300
065400 6400-COMPUTE-PACKAGE-SIZE.                                       PACK5400
065500     MOVE 0 TO WS-PKG-UNCOMP-BYTES.                               PACK5500
065600     MOVE 0 TO WS-PKG-DOC-COUNT.                                  PACK5600
065700     MOVE 0 TO WS-PKG-FOLDER-COUNT.                               PACK5700
065800     MOVE 0 TO WS-PKG-DOSSIER-COUNT.                              PACK5800
065900     IF BUILDING-LEFTOVER-PACKAGE                                 PACK5900
066000         MOVE WS-LEFTOVER-COUNT TO WS-PKG-DOSSIER-COUNT           PACK6000
066100     ELSE                                                         PACK6100
066200         PERFORM 6410-ADD-ONE-FOLDER-SIZE                         PACK6200
066300             VARYING WS-ENTRY-SUB FROM 1 BY 1                     PACK6300
066400             UNTIL WS-ENTRY-SUB > WS-CUR-PKG-COUNT                PACK6400
066500         MOVE WS-CUR-PKG-COUNT TO WS-PKG-FOLDER-COUNT             PACK6500
066600         MOVE WS-CUR-PKG-COUNT TO WS-PKG-DOSSIER-COUNT.           PACK6600
066700     ADD 1 TO WS-PKG-DOC-COUNT.                                   PACK6700
066800     COMPUTE WS-PKG-UNCOMP-BYTES = WS-PKG-UNCOMP-BYTES +          PACK6800
066900         (WS-MANIFEST-RECS-WRITTEN * 87).                         PACK6900
067000*----------------------------------------------------------------*PACK7000
067100 6410-ADD-ONE-FOLDER-SIZE.                                        PACK7100
067200     MOVE CUR-PKG-FOLDER-SUB (WS-ENTRY-SUB) TO WS-FOLD-SUB.       PACK7200
067300     ADD TBL-FOLD-SIZE-BYTES (WS-FOLD-SUB) TO WS-PKG-UNCOMP-BYTES.PACK7300
067400     ADD TBL-FOLD-DOC-COUNT (WS-FOLD-SUB)  TO WS-PKG-DOC-COUNT.   PACK7400
067500*----------------------------------------------------------------*PACK7500
067600*    6500 - ZIPSIZE.DAT SUPPLIES THE ZIP BYTE COUNT THIS SHOP'S   PACK7600
067700*    COBOL CANNOT BUILD ITSELF - ONE ROW PER PACKAGE, IN THE SAME PACK7700
067800*    ORDER THIS PROGRAM BUILDS THEM.  A SHORT OR MISSING FILE     PACK7800
067900*    JUST LEAVES THE ZIP BYTE COUNT AT ZERO (REQ EBAU-0233).      PACK7900
068000 6500-READ-ZIP-SIZE.                                              PACK8000
068100     MOVE 0 TO WS-PKG-ZIP-BYTES.                                  PACK8100
068200     IF ZIP-SIZE-FILE-EOF                                         PACK8200
068300         GO TO 6500-EXIT.                                         PACK8300
068400     READ ZIP-SIZE-FILE                                           PACK8400
068500         AT END SET ZIP-SIZE-FILE-EOF TO TRUE.                    PACK8500
068600     IF ZIP-SIZE-FILE-EOF                                         PACK8600
068700         GO TO 6500-EXIT.                                         PACK8700
068800     MOVE ZSE-ZIP-BYTES TO WS-PKG-ZIP-BYTES.                      PACK8800
068900 6500-EXIT.                                                       PACK8900
069000     EXIT.                                                        PACK9000
069100*----------------------------------------------------------------*PACK9100
069200 6600-BACKFILL-ZIP-BYTES.                                         PACK9200
069300     PERFORM 6610-BACKFILL-ONE-ASSIGN-ROW                         PACK9300
069400         VARYING WS-ENTRY-SUB FROM WS-ASSIGN-START-SUB BY 1       PACK9400
069500         UNTIL WS-ENTRY-SUB > WS-ASSIGN-END-SUB.                  PACK9500
069600*----------------------------------------------------------------*PACK9600
069700 6610-BACKFILL-ONE-ASSIGN-ROW.                                    PACK9700
069800     MOVE WS-PKG-ZIP-BYTES TO TBL-ASSIGN-ZIP-BYTES (WS-ENTRY-SUB).PACK9800
069900*----------------------------------------------------------------*PACK9900
070000*    6700 - STATUS COUNTS ARE COMPUTED FRESH FOR THIS PACKAGE, NOTPACK0000
070100*    CARRIED AS A RUNNING ACCUMULATOR ACROSS PACKAGES - SAME RULE PACK0100
070200*    AS EBAUSTAT 4200's TOT-STATUS-TOTAL.  AN UNKNOWN STATUS IS   PACK0200
070300*    COUNTED IN THE LOG BUT NOT IN ANY OF THE FIVE COLUMNS.       PACK0300
070400 6700-COMPUTE-STATUS-COUNTS.                                      PACK0400
070500     MOVE 0 TO WS-STATUS-SUBMITTED WS-STATUS-APPROVED             PACK0500
070600               WS-STATUS-REJECTED WS-STATUS-WRITNOFF              PACK0600
070700               WS-STATUS-DONE.                                    PACK0700
070800     IF BUILDING-LEFTOVER-PACKAGE                                 PACK0800
070900         PERFORM 6710-TALLY-ONE-LEFTOVER-STATUS                   PACK0900
071000             VARYING WS-LEFT-SUB FROM 1 BY 1                      PACK1000
071100             UNTIL WS-LEFT-SUB > WS-LEFTOVER-COUNT                PACK1100
071200     ELSE                                                         PACK1200
071300         PERFORM 6720-TALLY-ONE-FOLDER-STATUS                     PACK1300
071400             VARYING WS-ENTRY-SUB FROM 1 BY 1                     PACK1400
071500             UNTIL WS-ENTRY-SUB > WS-CUR-PKG-COUNT.               PACK1500
071600*----------------------------------------------------------------*PACK1600
071700 6710-TALLY-ONE-LEFTOVER-STATUS.                                  PACK1700
071800     MOVE TBL-LEFTOVER (WS-LEFT-SUB) TO WS-DOSS-SUB.              PACK1800
071900     MOVE TBL-DOSS-STATUS (WS-DOSS-SUB) TO WS-UPPER-STATUS.       PACK1900
072000     PERFORM 6730-CLASSIFY-AND-TALLY.                             PACK2000
072100*----------------------------------------------------------------*PACK2100
072200 6720-TALLY-ONE-FOLDER-STATUS.                                    PACK2200
072300     MOVE CUR-PKG-FOLDER-SUB (WS-ENTRY-SUB) TO WS-FOLD-SUB.       PACK2300
072400     PERFORM 5110-FIND-MANIFEST-MATCH THRU 5110-EXIT.             PACK2400
072500     MOVE TBL-DOSS-STATUS (WS-MATCH-SUB) TO WS-UPPER-STATUS.      PACK2500
072600     PERFORM 6730-CLASSIFY-AND-TALLY.                             PACK2600
072700*----------------------------------------------------------------*PACK2700
072800 6730-CLASSIFY-AND-TALLY.                                         PACK2800
072900     INSPECT WS-UPPER-STATUS                                      PACK2900
073000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       PACK3000
073100     EVALUATE WS-UPPER-STATUS                                     PACK3100
073200         WHEN 'SUBMITTED'                                         PACK3200
073300             ADD 1 TO WS-STATUS-SUBMITTED                         PACK3300
073400         WHEN 'APPROVED'                                          PACK3400
073500             ADD 1 TO WS-STATUS-APPROVED                          PACK3500
073600         WHEN 'REJECTED'                                          PACK3600
073700             ADD 1 TO WS-STATUS-REJECTED                          PACK3700
073800         WHEN 'WRITTEN OFF'                                       PACK3800
073900             ADD 1 TO WS-STATUS-WRITNOFF                          PACK3900
074000         WHEN 'DONE'                                              PACK4000
074100             ADD 1 TO WS-STATUS-DONE                              PACK4100
074200         WHEN OTHER                                               PACK4200
074300             CONTINUE                                             PACK4300
074400     END-EVALUATE.                                                PACK4400
074500*----------------------------------------------------------------*PACK4500
074600 6800-RECORD-PACKAGE-TOTALS.                                      PACK4600
074700     ADD 1 TO WS-TOTALS-COUNT.                                    PACK4700
074800     MOVE WS-PKG-NAME TO TBL-TOT-PACKAGE (WS-TOTALS-COUNT).       PACK4800
074900     MOVE WS-PKG-UNCOMP-BYTES                                     PACK4900
075000              TO TBL-TOT-UNCOMP-BYTES (WS-TOTALS-COUNT).          PACK5000
075100     MOVE WS-PKG-ZIP-BYTES                                        PACK5100
075200              TO TBL-TOT-ZIP-BYTES (WS-TOTALS-COUNT).             PACK5200
075300     MOVE WS-PKG-DOSSIER-COUNT                                    PACK5300
075400              TO TBL-TOT-DOSSIER-COUNT (WS-TOTALS-COUNT).         PACK5400
075500     MOVE WS-PKG-FOLDER-COUNT                                     PACK5500
075600              TO TBL-TOT-FOLDER-COUNT (WS-TOTALS-COUNT).          PACK5600
075700     MOVE WS-PKG-DOC-COUNT                                        PACK5700
075800              TO TBL-TOT-DOCUMENT-COUNT (WS-TOTALS-COUNT).        PACK5800
075900     MOVE WS-STATUS-SUBMITTED                                     PACK5900
076000              TO TBL-TOT-STATUS-SUBMITTED (WS-TOTALS-COUNT).      PACK6000
076100     MOVE WS-STATUS-APPROVED                                      PACK6100
076200              TO TBL-TOT-STATUS-APPROVED (WS-TOTALS-COUNT).       PACK6200
076300     MOVE WS-STATUS-REJECTED                                      PACK6300
076400              TO TBL-TOT-STATUS-REJECTED (WS-TOTALS-COUNT).       PACK6400
076500     MOVE WS-STATUS-WRITNOFF                                      PACK6500
076600              TO TBL-TOT-STATUS-WRITNOFF (WS-TOTALS-COUNT).       PACK6600
076700     MOVE WS-STATUS-DONE                                          PACK6700
076800              TO TBL-TOT-STATUS-DONE (WS-TOTALS-COUNT).           PACK6800
076900*----------------------------------------------------------------*PACK6900
077000*    9000 - RUN-ORIGINAL-ROWS IS THE ONLY FIELD THIS PROGRAM SETS PACK7000
077100*    IN RUN-TOTALS-RECORD - EBAUSTAT 2100 DERIVES THE PACKAGED    PACK7100
077200*    ROW COUNT AND THE PACKAGE COUNT FROM THE TABLES ITSELF.      PACK7200
077300 9000-CALL-STATISTICS-PROGRAM.                                    PACK7300
077400     IF ZIP-FILE-WAS-OPENED                                       PACK7400
077500         CLOSE ZIP-SIZE-FILE.                                     PACK7500
077600     MOVE WS-DOSSIER-COUNT TO RUN-ORIGINAL-ROWS.                  PACK7600
077700     CALL 'EBAUSTAT' USING RUN-TOTALS-RECORD, ASSIGNMENT-TABLE,   PACK7700
077800         TOTALS-TABLE.                                            PACK7800

000100*================================================================*ARGS0100
000200* PROGRAM NAME:    EBAUARGS                                       ARGS0200
000300* ORIGINAL AUTHOR: R. HUBER                                       ARGS0300
000400*                                                                 ARGS0400
000500* MAINTENENCE LOG                                                 ARGS0500
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                 ARGS0600
000700* --------- ------------  --------------------------------        ARGS0700
000800* 03/29/94  R.HUBER       ORIGINAL - CALLED BY EBAUPACK TO        ARGS0800
000900*                         EDIT THE RUN PARAMETERS (REQ            ARGS0900
001000*                         EBAU-0017)                              ARGS1000
001100* 11/02/97  M.ODERMATT    ADDED --PACKAGESIZEMB AND --ROOT        ARGS1100
001200*                         OPTIONAL ARGUMENTS (REQ EBAU-0098)      ARGS1200
001300* 01/08/99  R.HUBER       Y2K - NO DATE FIELDS IN THIS PROGRAM    ARGS1300
001400*                         TO FIX, NOTED FOR THE FILE              ARGS1400
001500* 07/14/01  M.ODERMATT    CASE-INSENSITIVE DATA-TYPE TOKEN        ARGS1500
001600*                         MATCH DONE WITH INSPECT CONVERTING,     ARGS1600
001700*                         NOT FUNCTION UPPER-CASE - THE           ARGS1700
001800*                         GEMEINDE-RECHENZENTRUM RUNTIME HAS NO   ARGS1800
001900*                         INTRINSIC FUNCTION SUPPORT (REQ         ARGS1900
002000*                         EBAU-0233)                              ARGS2000
002010* 09/22/05  R.HUBER       TRACE DISPLAY ADDED WHEN AN OPTIONAL    ARGS2010
002020*                         ARG IS SKIPPED AS MALFORMED, TO HELP    ARGS2020
002030*                         OPERATIONS READ THE JOB LOG (REQ        ARGS2030
002040*                         EBAU-0276)                              ARGS2040
002050* 03/14/09  M.ODERMATT    WS-EQUAL-POS AND WS-KEY-LEN PULLED      ARGS2050
002060*                         OUT TO 77-LEVEL ITEMS SO THE DUMP       ARGS2060
002070*                         FORMATTER CAN FIND THEM ON THEIR OWN    ARGS2070
002080*                         (REQ EBAU-0288)                         ARGS2080
002090* 06/18/12  R.HUBER       --PACKAGESIZEMB AND POSITIONAL ARG 3    ARGS2090
002091*                         (RUN NUMBER) WERE BEING MOVED STRAIGHT  ARGS2091
002092*                         FROM A 94-BYTE CARD FIELD INTO A        ARGS2092
002093*                         NUMERIC PICTURE, PICKING UP TRAILING    ARGS2093
002094*                         BLANKS INSTEAD OF THE DIGITS ON         ARGS2094
002095*                         DECIMAL-POINT ALIGNMENT - BOTH MOVES    ARGS2095
002096*                         NOW BOUND THE REF-MOD TO THE TALLIED    ARGS2096
002097*                         VALUE LENGTH (REQ EBAU-0291)            ARGS2097
002100*================================================================*ARGS2100
002200 IDENTIFICATION DIVISION.                                         ARGS2200
002300 PROGRAM-ID.  EBAUARGS.                                           ARGS2300
002400 AUTHOR. R. HUBER.                                                ARGS2400
002500 INSTALLATION. GEMEINDE-RECHENZENTRUM.                            ARGS2500
002600 DATE-WRITTEN. 03/29/94.                                          ARGS2600
002700 DATE-COMPILED.                                                   ARGS2700
002800 SECURITY. NON-CONFIDENTIAL.                                      ARGS2800
002900*================================================================*ARGS2900
003000 ENVIRONMENT DIVISION.                                            ARGS3000
003100*----------------------------------------------------------------*ARGS3100
003200 CONFIGURATION SECTION.                                           ARGS3200
003300*----------------------------------------------------------------*ARGS3300
003400 SOURCE-COMPUTER. IBM-3081.                                       ARGS3400
003500 OBJECT-COMPUTER. IBM-3081.                                       ARGS3500
003600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               ARGS3600
003700*================================================================*ARGS3700
003800 DATA DIVISION.                                                   ARGS3800
003900*----------------------------------------------------------------*ARGS3900
004000 WORKING-STORAGE SECTION.                                         ARGS4000
004100*----------------------------------------------------------------*ARGS4100
004110*    STANDALONE SCRATCH ITEMS - PULLED OUT OF THE GROUP BELOW     ARGS4110
004120*    SO THE DUMP FORMATTER CAN FIND THEM ON THEIR OWN (REQ        ARGS4120
004130*    EBAU-0288)                                                   ARGS4130
004140 77  WS-EQUAL-POS               PIC 9(02) COMP.                   ARGS4140
004150 77  WS-KEY-LEN                 PIC 9(02) COMP.                   ARGS4150
004160*----------------------------------------------------------------*ARGS4160
004200 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                 ARGS4200
004300     05  WS-ARG-SUB                 PIC 9(02) COMP.               ARGS4300
004310     05  WS-VALUE-LEN               PIC 9(02) COMP.               ARGS4310
004550     05  FILLER                     PIC X(08).                    ARGS4550
004600*----------------------------------------------------------------*ARGS4600
004700 01  WS-UPPER-WORK-AREAS.                                         ARGS4700
004800     05  WS-UPPER-TOKEN             PIC X(20).                    ARGS4800
004850     05  WS-UPPER-TOKEN-GROUP REDEFINES WS-UPPER-TOKEN.           ARGS4850
004860         10  WS-UPPER-TOKEN-1ST     PIC X(01).                    ARGS4860
004870         10  WS-UPPER-TOKEN-REST    PIC X(19).                    ARGS4870
004900     05  WS-UPPER-FLAG-BODY         PIC X(92).                    ARGS4900
004910     05  WS-FLAG-BODY-GROUP REDEFINES WS-UPPER-FLAG-BODY.         ARGS4910
004920         10  WS-FLAG-KEY-PART       PIC X(20).                    ARGS4920
004930         10  WS-FLAG-VALUE-PART     PIC X(72).                    ARGS4930
004950     05  FILLER                     PIC X(08).                    ARGS4950
005000*----------------------------------------------------------------*ARGS5000
005100 01  WS-LITERALS.                                                 ARGS5100
005200     05  WS-LOWER-ALPHABET          PIC X(26)                     ARGS5200
005300             VALUE 'abcdefghijklmnopqrstuvwxyz'.                  ARGS5300
005400     05  WS-UPPER-ALPHABET          PIC X(26)                     ARGS5400
005500             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  ARGS5500
005550     05  WS-ALPHABET-GROUP REDEFINES WS-UPPER-ALPHABET.           ARGS5550
005560         10  WS-ALPHABET-VOWEL-AEIOU PIC X(05).                   ARGS5560
005570         10  WS-ALPHABET-REST       PIC X(21).                    ARGS5570
005600     05  FILLER                     PIC X(08).                    ARGS5600
005650*----------------------------------------------------------------*ARGS5650
005700 LINKAGE SECTION.                                                 ARGS5700
005800 COPY EBAUTBL.                                                    ARGS5800
005900*================================================================*ARGS5900
006000 PROCEDURE DIVISION USING EBAU-PARM.                              ARGS6000
006100*----------------------------------------------------------------*ARGS6100
006200 0000-MAIN-ROUTINE.                                               ARGS6200
006300*----------------------------------------------------------------*ARGS6300
006400     SET PARM-VALID TO TRUE.                                      ARGS6400
006500     MOVE SPACE TO PARM-ERROR-MSG.                                ARGS6500
006600     PERFORM 1000-EDIT-POSITIONAL-ARGS.                           ARGS6600
006700     IF PARM-VALID                                                ARGS6700
006800         PERFORM 1100-EDIT-OPTIONAL-ARGS.                         ARGS6800
006900     IF PARM-VALID                                                ARGS6900
007000         PERFORM 1200-COMPUTE-PACKAGE-SIZE-BYTES.                 ARGS7000
007100     IF PARM-VALID                                                ARGS7100
007200         PERFORM 1300-CLASSIFY-DATA-TYPE.                         ARGS7200
007300     GOBACK.                                                      ARGS7300
007400*----------------------------------------------------------------*ARGS7400
007500 1000-EDIT-POSITIONAL-ARGS.                                       ARGS7500
007600*    AT LEAST 3 POSITIONAL ARGS ARE REQUIRED - MUNICIPALITY,     *ARGS7600
007700*    THE DATA-TYPE TOKEN, AND THE RUN NUMBER, IN THAT ORDER.     *ARGS7700
007800*----------------------------------------------------------------*ARGS7800
007900     IF PARM-ARG-COUNT < 3                                        ARGS7900
008000         SET PARM-INVALID TO TRUE                                 ARGS8000
008100         MOVE 'EBAUARGS - FEWER THAN 3 POSITIONAL ARGUMENTS'      ARGS8100
008200             TO PARM-ERROR-MSG                                    ARGS8200
008300     ELSE                                                         ARGS8300
008400         MOVE PARM-RAW-ARG (1)      TO PARM-MUNICIPALITY          ARGS8400
008500         MOVE PARM-RAW-ARG (2)      TO PARM-DATA-TYPE-TOKEN       ARGS8500
008550         PERFORM 1010-EDIT-RUN-NUMBER.                            ARGS8550
008560*----------------------------------------------------------------*ARGS8560
008570 1010-EDIT-RUN-NUMBER.                                            ARGS8570
008580*    PARM-RAW-ARG (3) IS A 94-BYTE CARD FIELD, NOT A 6-DIGIT     *ARGS8580
008581*    PICTURE - A STRAIGHT MOVE INTO THE NUMERIC PARM-RUN-NUMBER   ARGS8581
008583*    ALIGNS ON THE DECIMAL POINT AND PICKS UP NOTHING BUT THE     ARGS8583
008586*    TRAILING BLANKS, SO THE DIGIT COUNT IS TALLIED FIRST AND     ARGS8586
008589*    THE MOVE IS BOUNDED TO JUST THOSE DIGITS (REQ EBAU-0291).    ARGS8589
008591*----------------------------------------------------------------*ARGS8591
008592     MOVE 0 TO WS-VALUE-LEN.                                      ARGS8592
008593     INSPECT PARM-RAW-ARG (3) TALLYING WS-VALUE-LEN               ARGS8593
008594         FOR CHARACTERS BEFORE INITIAL SPACE.                     ARGS8594
008595     IF WS-VALUE-LEN = 0                                          ARGS8595
008596         GO TO 1010-EXIT.                                         ARGS8596
008597     MOVE PARM-RAW-ARG (3) (1 : WS-VALUE-LEN) TO PARM-RUN-NUMBER. ARGS8597
008598 1010-EXIT.                                                       ARGS8598
008599     EXIT.                                                        ARGS8599
008700*----------------------------------------------------------------*ARGS8700
008800 1100-EDIT-OPTIONAL-ARGS.                                         ARGS8800
008900*    ANY ARGUMENT AFTER THE FIRST 3 MAY BE --ROOT=... OR         *ARGS8900
009000*    --PACKAGESIZEMB=..., IN EITHER ORDER.  ANYTHING ELSE IS     *ARGS9000
009100*    IGNORED - THIS SHOP DOES NOT TREAT STRAY TOKENS AS ERRORS.  *ARGS9100
009200*----------------------------------------------------------------*ARGS9200
009300     MOVE SPACE TO PARM-ROOT-PATH.                                ARGS9300
009400     MOVE 900   TO PARM-PACKAGE-SIZE-MB.                          ARGS9400
009500     PERFORM 1110-EDIT-ONE-OPTIONAL-ARG THRU 1110-EXIT            ARGS9500
009600         VARYING WS-ARG-SUB FROM 4 BY 1                           ARGS9600
009700         UNTIL WS-ARG-SUB > PARM-ARG-COUNT.                       ARGS9700
009900*----------------------------------------------------------------*ARGS9900
010000 1110-EDIT-ONE-OPTIONAL-ARG.                                      ARGS0000
010100*----------------------------------------------------------------*ARGS0100
010200     IF PARM-ARG-FLAG-MARK (WS-ARG-SUB) NOT = '--'                ARGS0200
010300         GO TO 1110-EXIT.                                         ARGS0300
010400     MOVE PARM-ARG-FLAG-BODY (WS-ARG-SUB) TO WS-UPPER-FLAG-BODY.  ARGS0400
010500     INSPECT WS-UPPER-FLAG-BODY                                   ARGS0500
010600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       ARGS0600
010700     MOVE 0 TO WS-EQUAL-POS.                                      ARGS0700
010800     INSPECT WS-UPPER-FLAG-BODY TALLYING WS-EQUAL-POS             ARGS0800
010900         FOR CHARACTERS BEFORE INITIAL '='.                       ARGS0900
011000     IF WS-EQUAL-POS = 0 OR WS-EQUAL-POS > 20                     ARGS1000
011050         DISPLAY 'EBAUARGS - IGNORED ARG ' WS-FLAG-KEY-PART       ARGS1050
011100         GO TO 1110-EXIT.                                         ARGS1100
011200     MOVE SPACE TO WS-UPPER-TOKEN.                                ARGS1200
011300     MOVE WS-UPPER-FLAG-BODY (1 : WS-EQUAL-POS) TO WS-UPPER-TOKEN ARGS1300
011400     COMPUTE WS-KEY-LEN = WS-EQUAL-POS + 1.                       ARGS1400
011410*    THE VALUE AFTER THE '=' RUNS TO THE END OF THE 92-BYTE      *ARGS1410
011420*    FLAG-BODY FIELD, PADDED WITH BLANKS.  AN OPEN-ENDED         *ARGS1420
011430*    REF-MOD MOVE INTO THE NUMERIC PARM-PACKAGE-SIZE-MB          *ARGS1430
011440*    WOULD RIGHT-ALIGN ON THOSE TRAILING BLANKS INSTEAD OF       *ARGS1440
011450*    THE DIGITS, SO THE VALUE LENGTH IS TALLIED HERE AND         *ARGS1450
011460*    THE MOVE BELOW IS BOUNDED TO IT (REQ EBAU-0291).            *ARGS1460
011470     MOVE 0 TO WS-VALUE-LEN.                                      ARGS1470
011480     INSPECT WS-UPPER-FLAG-BODY (WS-KEY-LEN : ) TALLYING          ARGS1480
011481         WS-VALUE-LEN FOR CHARACTERS BEFORE INITIAL SPACE.        ARGS1481
011490     IF WS-VALUE-LEN = 0                                          ARGS1490
011491         MOVE 1 TO WS-VALUE-LEN.                                  ARGS1491
011500     IF WS-UPPER-TOKEN (1 : WS-EQUAL-POS) = 'ROOT'                ARGS1500
011600         MOVE PARM-ARG-FLAG-BODY (WS-ARG-SUB)                     ARGS1600
011700                 (WS-KEY-LEN : ) TO PARM-ROOT-PATH                ARGS1700
011800     ELSE                                                         ARGS1800
011900     IF WS-UPPER-TOKEN (1 : WS-EQUAL-POS) = 'PACKAGESIZEMB'       ARGS1900
012000         MOVE PARM-ARG-FLAG-BODY (WS-ARG-SUB)                     ARGS2000
012100             (WS-KEY-LEN : WS-VALUE-LEN) TO PARM-PACKAGE-SIZE-MB. ARGS2100
012200 1110-EXIT.                                                       ARGS2200
012300     EXIT.                                                        ARGS2300
012400*----------------------------------------------------------------*ARGS2400
012500 1200-COMPUTE-PACKAGE-SIZE-BYTES.                                 ARGS2500
012600*    1 MB = 1 048 576 BYTES (1024 X 1024) - A BINARY MEGABYTE,   *ARGS2600
012700*    NOT A DECIMAL ONE - PER THE GEMEINDE IMPORT SPECIFICATION.  *ARGS2700
012800*----------------------------------------------------------------*ARGS2800
012900     COMPUTE PARM-PACKAGE-SIZE-BYTES =                            ARGS2900
013000             PARM-PACKAGE-SIZE-MB * 1048576.                      ARGS3000
013100*----------------------------------------------------------------*ARGS3100
013200 1300-CLASSIFY-DATA-TYPE.                                         ARGS3200
013300*    TEST/TESTDATEN/T MEANS TESTDATEN; PROD/PRODUCTION/          *ARGS3300
013400*    PRODUKTIV/PRODUKT/PRODUKTIVDATEN/P MEANS PRODUKTIVDATEN;    *ARGS3400
013500*    ANYTHING ELSE FAILS THE RUN BEFORE ANY FILE I/O HAPPENS.    *ARGS3500
013600*----------------------------------------------------------------*ARGS3600
013700     MOVE PARM-DATA-TYPE-TOKEN TO WS-UPPER-TOKEN.                 ARGS3700
013800     INSPECT WS-UPPER-TOKEN                                       ARGS3800
013900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       ARGS3900
014000     EVALUATE WS-UPPER-TOKEN                                      ARGS4000
014100         WHEN 'TEST'                                              ARGS4100
014200         WHEN 'TESTDATEN'                                         ARGS4200
014300         WHEN 'T'                                                 ARGS4300
014400             MOVE 'TESTDATEN'       TO PARM-DATA-FOLDER-NAME      ARGS4400
014500             MOVE 'TESTLAUF_'       TO PARM-RUN-FOLDER-PREFIX     ARGS4500
014600         WHEN 'PROD'                                              ARGS4600
014700         WHEN 'PRODUCTION'                                        ARGS4700
014800         WHEN 'PRODUKTIV'                                         ARGS4800
014900         WHEN 'PRODUKT'                                           ARGS4900
015000         WHEN 'PRODUKTIVDATEN'                                    ARGS5000
015100         WHEN 'P'                                                 ARGS5100
015200             MOVE 'PRODUKTIVDATEN' TO PARM-DATA-FOLDER-NAME       ARGS5200
015300             MOVE 'PRODUKTIVLAUF_' TO PARM-RUN-FOLDER-PREFIX      ARGS5300
015400         WHEN OTHER                                               ARGS5400
015500             SET PARM-INVALID TO TRUE                             ARGS5500
015600             MOVE 'EBAUARGS - UNRECOGNIZED DATA TYPE TOKEN'       ARGS5600
015700                 TO PARM-ERROR-MSG                                ARGS5700
015800     END-EVALUATE.                                                ARGS5800

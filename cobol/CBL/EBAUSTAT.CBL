000100*================================================================*STAT0100
000200* PROGRAM NAME:    EBAUSTAT                                       STAT0200
000300* ORIGINAL AUTHOR: R. HUBER                                       STAT0300
000400*                                                                 STAT0400
000500* MAINTENENCE LOG                                                 STAT0500
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                 STAT0600
000700* --------- ------------  --------------------------------        STAT0700
000800* 04/02/94  R.HUBER       ORIGINAL - CALLED BY EBAUPACK AT        STAT0800
000900*                         END OF RUN TO WRITE PACKAGES.DAT,       STAT0900
001000*                         PKGTOTALS.DAT AND STATS.DAT (REQ        STAT1000
001100*                         EBAU-0017)                              STAT1100
001200* 09/22/96  M.ODERMATT    DETAILS SECTION SORTED ASCENDING BY     STAT1200
001300*                         PACKAGE NAME BEFORE PRINTING - REUSED   STAT1300
001400*                         THE SORT INPUT/OUTPUT PROCEDURE IDIOM   STAT1400
001500*                         FROM THE HACKER-NEWS LISTING JOB        STAT1500
001600*                         (REQ EBAU-0061)                         STAT1600
001700* 01/08/99  R.HUBER       Y2K - NO DATE FIELDS IN THIS PROGRAM    STAT1700
001800*                         TO FIX, NOTED FOR THE FILE              STAT1800
001810* 02/11/08  M.ODERMATT    PICKED UP EBAUCTL (PAGE/DATE CONTROL)   STAT1810
001820*                         HERE INSTEAD OF EBAUPACK, WHERE IT HAD  STAT1820
001830*                         SAT UNUSED SINCE 1994 - ADDED A RUN-    STAT1830
001840*                         DATE STAMP TO THE DOSSIERS BANNER AND A STAT1840
001850*                         PAGE-COUNT/LINE-COUNT BREAK AT 55 LINES STAT1850
001860*                         ON EVERY STATS.DAT WRITE (REQ EBAU-0288)STAT1860
001900*================================================================*STAT1900
002000 IDENTIFICATION DIVISION.                                         STAT2000
002100 PROGRAM-ID.  EBAUSTAT.                                           STAT2100
002200 AUTHOR. R. HUBER.                                                STAT2200
002300 INSTALLATION. GEMEINDE-RECHENZENTRUM.                            STAT2300
002400 DATE-WRITTEN. 04/02/94.                                          STAT2400
002500 DATE-COMPILED.                                                   STAT2500
002600 SECURITY. NON-CONFIDENTIAL.                                      STAT2600
002700*================================================================*STAT2700
002800 ENVIRONMENT DIVISION.                                            STAT2800
002900*----------------------------------------------------------------*STAT2900
003000 CONFIGURATION SECTION.                                           STAT3000
003100*----------------------------------------------------------------*STAT3100
003200 SOURCE-COMPUTER. IBM-3081.                                       STAT3200
003300 OBJECT-COMPUTER. IBM-3081.                                       STAT3300
003400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               STAT3400
003500*----------------------------------------------------------------*STAT3500
003600 INPUT-OUTPUT SECTION.                                            STAT3600
003700*----------------------------------------------------------------*STAT3700
003800 FILE-CONTROL.                                                    STAT3800
003900     SELECT PACKAGE-ASSIGN-FILE ASSIGN TO PACKGDD                 STAT3900
004000       ORGANIZATION IS LINE SEQUENTIAL                            STAT4000
004100       FILE STATUS  IS PKA-STATUS.                                STAT4100
004200     SELECT PACKAGE-TOTALS-FILE ASSIGN TO PKGTOTDD                STAT4200
004300       ORGANIZATION IS LINE SEQUENTIAL                            STAT4300
004400       FILE STATUS  IS PKT-STATUS.                                STAT4400
004500     SELECT STATS-FILE ASSIGN TO STATSDD                          STAT4500
004600       ORGANIZATION IS LINE SEQUENTIAL                            STAT4600
004700       FILE STATUS  IS STA-STATUS.                                STAT4700
004800     SELECT SORT-TOTALS-FILE ASSIGN TO SRTTOT.                    STAT4800
004900*================================================================*STAT4900
005000 DATA DIVISION.                                                   STAT5000
005100*----------------------------------------------------------------*STAT5100
005200 FILE SECTION.                                                    STAT5200
005300*----------------------------------------------------------------*STAT5300
005400 FD  PACKAGE-ASSIGN-FILE                                          STAT5400
005410     DATA RECORD IS PACKAGE-ASSIGNMENT-RECORD.                    STAT5410
005420 01  PACKAGE-ASSIGNMENT-RECORD.                                   STAT5420
005430     05  ASSIGN-PACKAGE             PIC X(30).                    STAT5430
005440     05  ASSIGN-FOLDER-ID           PIC X(20).                    STAT5440
005450     05  ASSIGN-UNCOMP-BYTES        PIC 9(15).                    STAT5450
005460     05  ASSIGN-ZIP-BYTES           PIC 9(15).                    STAT5460
005470     05  ASSIGN-BYTES-GROUP REDEFINES ASSIGN-ZIP-BYTES.           STAT5470
005480         10  ASSIGN-ZIP-BYTES-MSD   PIC 9(09).                    STAT5480
005485         10  ASSIGN-ZIP-BYTES-LSD   PIC 9(06).                    STAT5485
005490     05  FILLER                     PIC X(06).                    STAT5490
005700*----------------------------------------------------------------*STAT5700
005800 FD  PACKAGE-TOTALS-FILE                                          STAT5800
005900     DATA RECORD IS PACKAGE-TOTALS-RECORD.                        STAT5900
006000 01  PACKAGE-TOTALS-RECORD.                                       STAT6000
006100     05  TOT-PACKAGE                PIC X(30).                    STAT6100
006200     05  TOT-UNCOMP-BYTES           PIC 9(15).                    STAT6200
006300     05  TOT-ZIP-BYTES              PIC 9(15).                    STAT6300
006400     05  TOT-DOSSIER-COUNT          PIC 9(09).                    STAT6400
006500     05  TOT-FOLDER-COUNT           PIC 9(09).                    STAT6500
006600     05  TOT-DOCUMENT-COUNT         PIC 9(09).                    STAT6600
006700     05  TOT-STATUS-COUNTS.                                       STAT6700
006710         10  TOT-STATUS-SUBMITTED   PIC 9(09).                    STAT6710
006720         10  TOT-STATUS-APPROVED    PIC 9(09).                    STAT6720
006730         10  TOT-STATUS-REJECTED    PIC 9(09).                    STAT6730
006740         10  TOT-STATUS-WRITTENOFF  PIC 9(09).                    STAT6740
006750         10  TOT-STATUS-DONE        PIC 9(09).                    STAT6750
006760     05  TOT-STATUS-TABLE REDEFINES TOT-STATUS-COUNTS.            STAT6760
006770         10  TOT-STATUS-OCC         PIC 9(09) OCCURS 5 TIMES.     STAT6770
007200     05  TOT-STATUS-TOTAL           PIC 9(09).                    STAT7200
007300     05  FILLER                     PIC X(06).                    STAT7300
007400*----------------------------------------------------------------*STAT7400
007500 FD  STATS-FILE                                                   STAT7500
007600     DATA RECORD IS STAT-PRINT-LINE.                              STAT7600
007700 01  STAT-PRINT-LINE                PIC X(132).                   STAT7700
007800*----------------------------------------------------------------*STAT7800
007900 SD  SORT-TOTALS-FILE.                                            STAT7900
008000 01  ST-SORT-RECORD.                                              STAT8000
008100     05  ST-PACKAGE                 PIC X(30).                    STAT8100
008200     05  ST-UNCOMP-BYTES            PIC 9(15).                    STAT8200
008300     05  ST-ZIP-BYTES               PIC 9(15).                    STAT8300
008400     05  ST-DOSSIER-COUNT           PIC 9(09).                    STAT8400
008500     05  ST-FOLDER-COUNT            PIC 9(09).                    STAT8500
008600     05  ST-DOCUMENT-COUNT          PIC 9(09).                    STAT8600
008700     05  ST-STATUS-COUNTS.                                        STAT8700
008710         10  ST-STATUS-SUBMITTED    PIC 9(09).                    STAT8710
008720         10  ST-STATUS-APPROVED     PIC 9(09).                    STAT8720
008730         10  ST-STATUS-REJECTED     PIC 9(09).                    STAT8730
008740         10  ST-STATUS-WRITTENOFF   PIC 9(09).                    STAT8740
008750         10  ST-STATUS-DONE         PIC 9(09).                    STAT8750
008760     05  ST-STATUS-TABLE REDEFINES ST-STATUS-COUNTS.              STAT8760
008770         10  ST-STATUS-OCC          PIC 9(09) OCCURS 5 TIMES.     STAT8770
008780     05  FILLER                     PIC X(06).                    STAT8780
009200*----------------------------------------------------------------*STAT9200
009300 WORKING-STORAGE SECTION.                                         STAT9300
009400*----------------------------------------------------------------*STAT9400
009410*    STANDALONE SCRATCH ITEMS - PULLED OUT OF THE GROUP BELOW     STAT9410
009420*    SO THE DUMP FORMATTER CAN FIND THEM ON THEIR OWN (REQ        STAT9420
009430*    EBAU-0288)                                                   STAT9430
009440 77  WS-TOTALS-SUB              PIC 9(04) COMP.                   STAT9440
009450 77  WS-PACKAGED-ROWS           PIC 9(09) COMP.                   STAT9450
009460*----------------------------------------------------------------*STAT9460
009500 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                 STAT9500
009600     05  WS-ASSIGN-SUB              PIC 9(04) COMP.               STAT9600
009800     05  WS-DEDUP-SUB               PIC 9(04) COMP.               STAT9800
010000     05  SORT-EOF-SW                PIC X(01) VALUE 'N'.          STAT0000
010100         88  SORT-END-OF-FILE                  VALUE 'Y'.         STAT0100
010200     05  WS-DUPLICATE-SW            PIC X(01) VALUE 'N'.          STAT0200
010300         88  WS-DUPLICATE-FOUND                VALUE 'Y'.         STAT0300
010400     05  FILLER                     PIC X(10).                    STAT0400
010500*----------------------------------------------------------------*STAT0500
010550 COPY EBAUCTL.                                                    STAT0550
010560*----------------------------------------------------------------*STAT0560
010600 COPY EBAUFMT.                                                    STAT0600
010700*----------------------------------------------------------------*STAT0700
010800 LINKAGE SECTION.                                                 STAT0800
010900 01  RUN-TOTALS-RECORD.                                           STAT0900
011000     05  RUN-ORIGINAL-ROWS          PIC 9(09).                    STAT1000
011100     05  RUN-PACKAGED-ROWS          PIC 9(09).                    STAT1100
011200     05  RUN-PACKAGE-COUNT          PIC 9(09).                    STAT1200
011300     05  FILLER                     PIC X(06).                    STAT1300
011400 COPY EBAUTBL.                                                    STAT1400
011500*================================================================*STAT1500
011600 PROCEDURE DIVISION USING RUN-TOTALS-RECORD, ASSIGNMENT-TABLE,    STAT1600
011700     TOTALS-TABLE.                                                STAT1700
011800*----------------------------------------------------------------*STAT1800
011900 0000-MAIN-ROUTINE.                                               STAT1900
012000*----------------------------------------------------------------*STAT2000
012010     MOVE ZERO TO PAGE-COUNT.                                     STAT2010
012020     MOVE ZERO TO LINE-COUNT.                                     STAT2020
012030     PERFORM 0100-GET-RUN-DATE.                                   STAT2030
012100     PERFORM 1000-OPEN-STATS-FILES.                               STAT2100
012200     PERFORM 2000-WRITE-RUN-OVERVIEW.                             STAT2200
012300     PERFORM 3000-WRITE-ASSIGNMENT-DETAIL.                        STAT2300
012400     PERFORM 4000-SORT-AND-WRITE-PACKAGE-TOTALS.                  STAT2400
012500     PERFORM 9000-CLOSE-STATS-FILES.                              STAT2500
012600     GOBACK.                                                      STAT2600
012700*----------------------------------------------------------------*STAT2700
012710 0100-GET-RUN-DATE.                                               STAT2710
012720*    STAMPS THE DOSSIERS BANNER WITH TODAY'S DATE SO A PRINTOUT  *STAT2720
012730*    PULLED OUT OF THE BINDER MONTHS LATER CAN BE DATED WITHOUT  *STAT2730
012740*    HUNTING FOR THE JOB LOG (REQ EBAU-0288).                    *STAT2740
012750*----------------------------------------------------------------*STAT2750
012760     ACCEPT WS-RUN-DATE-CENTY FROM DATE YYYYMMDD.                 STAT2760
012770     MOVE WS-RUN-MM-R TO WS-RUN-DATE-PRT (1:2).                   STAT2770
012780     MOVE '/' TO WS-RUN-DATE-PRT (3:1).                           STAT2780
012790     MOVE WS-RUN-DD-R TO WS-RUN-DATE-PRT (4:2).                   STAT2790
012800     MOVE '/' TO WS-RUN-DATE-PRT (6:1).                           STAT2800
012810     MOVE WS-RUN-YY TO WS-RUN-DATE-PRT (7:2).                     STAT2810
012820 0100-EXIT.                                                       STAT2820
012830     EXIT.                                                        STAT2830
012840*----------------------------------------------------------------*STAT2840
012850 0200-WRITE-STATS-LINE.                                           STAT2850
012860*    ONE CHOKE POINT FOR EVERY LINE THIS PROGRAM PUTS ON         *STAT2860
012870*    STATS.DAT, SO THE 55-LINE PAGE BREAK IS COUNTED THE SAME WAY*STAT2870
012880*    FOR THE DOSSIERS, PACKAGES AND DETAILS SECTIONS ALIKE       *STAT2880
012890*    (REQ EBAU-0288).                                            *STAT2890
012900*----------------------------------------------------------------*STAT2900
012910     WRITE STAT-PRINT-LINE.                                       STAT2910
012920     ADD 1 TO LINE-COUNT.                                         STAT2920
012930     IF LINE-COUNT > MAX-LINES-PER-PAGE                           STAT2930
012940         ADD 1 TO PAGE-COUNT                                      STAT2940
012950         MOVE ZERO TO LINE-COUNT.                                 STAT2950
012960 0200-EXIT.                                                       STAT2960
012970     EXIT.                                                        STAT2970
012980*----------------------------------------------------------------*STAT2980
012990 1000-OPEN-STATS-FILES.                                           STAT2990
012995*----------------------------------------------------------------*STAT2995
013000     OPEN OUTPUT PACKAGE-ASSIGN-FILE.                             STAT3000
013100     OPEN OUTPUT PACKAGE-TOTALS-FILE.                             STAT3100
013200     OPEN OUTPUT STATS-FILE.                                      STAT3200
013300*----------------------------------------------------------------*STAT3300
013400 2000-WRITE-RUN-OVERVIEW.                                         STAT3400
013500*    "DOSSIERS" SECTION - ONE BANNER, ONE HEADING, ONE DATA      *STAT3500
013600*    LINE.  PACKAGED-ROWS AND PACKAGE-COUNT ARE DERIVED FROM     *STAT3600
013700*    THE ACCUMULATED TABLES, NOT CARRIED FORWARD FROM EBAUPACK.  *STAT3700
013800*----------------------------------------------------------------*STAT3800
013900     PERFORM 2100-COUNT-PACKAGED-ROWS.                            STAT3900
014000     MOVE WS-PACKAGED-ROWS      TO RUN-PACKAGED-ROWS.             STAT4000
014100     MOVE WS-TOTALS-COUNT       TO RUN-PACKAGE-COUNT.             STAT4100
014110     MOVE WS-RUN-DATE-PRT       TO SD-RUN-DATE-STAMP.             STAT4110
014200     MOVE STAT-DOSSIERS-BANNER  TO STAT-PRINT-LINE.               STAT4200
014300     PERFORM 0200-WRITE-STATS-LINE.                               STAT4300
014400     MOVE STAT-DOSSIERS-HEAD-1  TO STAT-PRINT-LINE.               STAT4400
014500     PERFORM 0200-WRITE-STATS-LINE.                               STAT4500
014600     MOVE RUN-ORIGINAL-ROWS     TO SD-ORIGINAL-ROWS.              STAT4600
014700     MOVE RUN-PACKAGED-ROWS     TO SD-PACKAGED-ROWS.              STAT4700
014800     MOVE RUN-PACKAGE-COUNT     TO SD-PACKAGE-COUNT.              STAT4800
014900     MOVE STAT-DOSSIERS-DETAIL  TO STAT-PRINT-LINE.               STAT4900
015000     PERFORM 0200-WRITE-STATS-LINE.                               STAT5000
015100*----------------------------------------------------------------*STAT5100
015200 2100-COUNT-PACKAGED-ROWS.                                        STAT5200
015300*    PACKAGED ROWS IS THE COUNT OF DISTINCT FOLDER/DOSSIER IDS   *STAT5300
015400*    ACROSS EVERY ASSIGNMENT ROW RECORDED THIS RUN - A DUPLICATE *STAT5400
015500*    ID CANNOT ACTUALLY HAPPEN UNDER NORMAL OPERATION, BUT THE   *STAT5500
015600*    DEDUP PASS IS KEPT HONEST RATHER THAN ASSUMED AWAY.         *STAT5600
015700*----------------------------------------------------------------*STAT5700
015800     MOVE 0 TO WS-PACKAGED-ROWS.                                  STAT5800
015900     PERFORM 2110-CHECK-ONE-ASSIGN-ROW THRU 2110-EXIT             STAT5900
016000         VARYING WS-ASSIGN-SUB FROM 1 BY 1                        STAT6000
016100         UNTIL WS-ASSIGN-SUB > WS-ASSIGN-COUNT.                   STAT6100
016200*----------------------------------------------------------------*STAT6200
016300 2110-CHECK-ONE-ASSIGN-ROW.                                       STAT6300
016400*----------------------------------------------------------------*STAT6400
016500     SET WS-DUPLICATE-SW TO 'N'.                                  STAT6500
016600     IF WS-ASSIGN-SUB = 1                                         STAT6600
016700         GO TO 2115-COUNT-THIS-ROW.                               STAT6700
016800     PERFORM 2120-SEARCH-EARLIER-ROWS THRU 2120-EXIT              STAT6800
016900         VARYING WS-DEDUP-SUB FROM 1 BY 1                         STAT6900
017000         UNTIL WS-DEDUP-SUB >= WS-ASSIGN-SUB                      STAT7000
017100         OR WS-DUPLICATE-FOUND.                                   STAT7100
017200     IF WS-DUPLICATE-FOUND                                        STAT7200
017300         GO TO 2110-EXIT.                                         STAT7300
017400 2115-COUNT-THIS-ROW.                                             STAT7400
017500     ADD 1 TO WS-PACKAGED-ROWS.                                   STAT7500
017600 2110-EXIT.                                                       STAT7600
017700     EXIT.                                                        STAT7700
017800*----------------------------------------------------------------*STAT7800
017900 2120-SEARCH-EARLIER-ROWS.                                        STAT7900
018000*----------------------------------------------------------------*STAT8000
018100     IF TBL-ASSIGN-FOLDER-ID (WS-DEDUP-SUB) =                     STAT8100
018200        TBL-ASSIGN-FOLDER-ID (WS-ASSIGN-SUB)                      STAT8200
018300         SET WS-DUPLICATE-FOUND TO TRUE.                          STAT8300
018400 2120-EXIT.                                                       STAT8400
018500     EXIT.                                                        STAT8500
018600*----------------------------------------------------------------*STAT8600
018700 3000-WRITE-ASSIGNMENT-DETAIL.                                    STAT8700
018800*    "PACKAGES" SECTION - EVERY ASSIGNMENT ROW, IN RECORDING     *STAT8800
018900*    ORDER, TO BOTH PACKAGES.DAT AND THE STATS.DAT LISTING.      *STAT8900
019000*----------------------------------------------------------------*STAT9000
019100     MOVE STAT-PACKAGES-BANNER TO STAT-PRINT-LINE.                STAT9100
019200     PERFORM 0200-WRITE-STATS-LINE.                               STAT9200
019300     MOVE STAT-PACKAGES-HEAD-1 TO STAT-PRINT-LINE.                STAT9300
019400     PERFORM 0200-WRITE-STATS-LINE.                               STAT9400
019500     PERFORM 3100-WRITE-ONE-ASSIGNMENT                            STAT9500
019600         VARYING WS-ASSIGN-SUB FROM 1 BY 1                        STAT9600
019700         UNTIL WS-ASSIGN-SUB > WS-ASSIGN-COUNT.                   STAT9700
019800*----------------------------------------------------------------*STAT9800
019900 3100-WRITE-ONE-ASSIGNMENT.                                       STAT9900
020000*----------------------------------------------------------------*STAT0000
020100     MOVE TBL-ASSIGN-PACKAGE (WS-ASSIGN-SUB)                      STAT0100
020200         TO ASSIGN-PACKAGE.                                       STAT0200
020300     MOVE TBL-ASSIGN-FOLDER-ID (WS-ASSIGN-SUB)                    STAT0300
020400         TO ASSIGN-FOLDER-ID.                                     STAT0400
020500     MOVE TBL-ASSIGN-UNCOMP-BYTES (WS-ASSIGN-SUB)                 STAT0500
020600         TO ASSIGN-UNCOMP-BYTES.                                  STAT0600
020700     MOVE TBL-ASSIGN-ZIP-BYTES (WS-ASSIGN-SUB)                    STAT0700
020800         TO ASSIGN-ZIP-BYTES.                                     STAT0800
020900     WRITE PACKAGE-ASSIGNMENT-RECORD.                             STAT0900
021000     MOVE ASSIGN-PACKAGE        TO SP-PACKAGE.                    STAT1000
021100     MOVE ASSIGN-FOLDER-ID      TO SP-FOLDER-ID.                  STAT1100
021200     MOVE ASSIGN-UNCOMP-BYTES   TO SP-UNCOMP-BYTES.               STAT1200
021300     MOVE ASSIGN-ZIP-BYTES      TO SP-ZIP-BYTES.                  STAT1300
021400     MOVE STAT-PACKAGES-DETAIL  TO STAT-PRINT-LINE.               STAT1400
021500     PERFORM 0200-WRITE-STATS-LINE.                               STAT1500
021600*----------------------------------------------------------------*STAT1600
021700 4000-SORT-AND-WRITE-PACKAGE-TOTALS.                              STAT1700
021800*    "DETAILS" SECTION - SORTED ASCENDING BY PACKAGE NAME, WITH  *STAT1800
021900*    THE TOTAL COLUMN COMPUTED AT REPORT TIME (4200), NOT        *STAT1900
022000*    CARRIED AS ITS OWN RUNNING ACCUMULATOR.                     *STAT2000
022100*----------------------------------------------------------------*STAT2100
022200     MOVE STAT-DETAILS-BANNER TO STAT-PRINT-LINE.                 STAT2200
022300     PERFORM 0200-WRITE-STATS-LINE.                               STAT2300
022400     MOVE STAT-DETAILS-HEAD-1 TO STAT-PRINT-LINE.                 STAT2400
022500     PERFORM 0200-WRITE-STATS-LINE.                               STAT2500
022600     MOVE STAT-DETAILS-HEAD-2 TO STAT-PRINT-LINE.                 STAT2600
022700     PERFORM 0200-WRITE-STATS-LINE.                               STAT2700
022800     SORT SORT-TOTALS-FILE                                        STAT2800
022900          ON ASCENDING KEY ST-PACKAGE                             STAT2900
023000          INPUT PROCEDURE IS 4100-RELEASE-PACKAGE-TOTALS          STAT3000
023100          OUTPUT PROCEDURE IS 4300-RETURN-PACKAGE-TOTALS.         STAT3100
023200*----------------------------------------------------------------*STAT3200
023300 4100-RELEASE-PACKAGE-TOTALS SECTION.                             STAT3300
023400*----------------------------------------------------------------*STAT3400
023500     PERFORM 4110-RELEASE-ONE-TOTALS-ROW                          STAT3500
023600         VARYING WS-TOTALS-SUB FROM 1 BY 1                        STAT3600
023700         UNTIL WS-TOTALS-SUB > WS-TOTALS-COUNT.                   STAT3700
023800 4100-DUMMY     SECTION.                                          STAT3800
023900*----------------------------------------------------------------*STAT3900
024000 4110-RELEASE-ONE-TOTALS-ROW.                                     STAT4000
024100*----------------------------------------------------------------*STAT4100
024200     MOVE TBL-TOT-PACKAGE (WS-TOTALS-SUB)      TO ST-PACKAGE.     STAT4200
024300     MOVE TBL-TOT-UNCOMP-BYTES (WS-TOTALS-SUB)                    STAT4300
024310         TO ST-UNCOMP-BYTES.                                      STAT4310
024400     MOVE TBL-TOT-ZIP-BYTES (WS-TOTALS-SUB)     TO ST-ZIP-BYTES.  STAT4400
024500     MOVE TBL-TOT-DOSSIER-COUNT (WS-TOTALS-SUB)                   STAT4500
024510         TO ST-DOSSIER-COUNT.                                     STAT4510
024600     MOVE TBL-TOT-FOLDER-COUNT (WS-TOTALS-SUB)                    STAT4600
024610         TO ST-FOLDER-COUNT.                                      STAT4610
024700     MOVE TBL-TOT-DOCUMENT-COUNT (WS-TOTALS-SUB)                  STAT4700
024800         TO ST-DOCUMENT-COUNT.                                    STAT4800
024900     MOVE TBL-TOT-STATUS-SUBMITTED (WS-TOTALS-SUB)                STAT4900
025000         TO ST-STATUS-SUBMITTED.                                  STAT5000
025100     MOVE TBL-TOT-STATUS-APPROVED (WS-TOTALS-SUB)                 STAT5100
025200         TO ST-STATUS-APPROVED.                                   STAT5200
025300     MOVE TBL-TOT-STATUS-REJECTED (WS-TOTALS-SUB)                 STAT5300
025400         TO ST-STATUS-REJECTED.                                   STAT5400
025500     MOVE TBL-TOT-STATUS-WRITNOFF (WS-TOTALS-SUB)                 STAT5500
025600         TO ST-STATUS-WRITTENOFF.                                 STAT5600
025700     MOVE TBL-TOT-STATUS-DONE (WS-TOTALS-SUB)                     STAT5700
025800         TO ST-STATUS-DONE.                                       STAT5800
025900     RELEASE ST-SORT-RECORD.                                      STAT5900
026000*----------------------------------------------------------------*STAT6000
026100 4300-RETURN-PACKAGE-TOTALS SECTION.                              STAT6100
026200*----------------------------------------------------------------*STAT6200
026300     PERFORM 4310-RETURN-ONE-TOTALS-ROW.                          STAT6300
026400     PERFORM 4320-WRITE-ONE-TOTALS-ROW                            STAT6400
026500         UNTIL SORT-END-OF-FILE.                                  STAT6500
026600 4300-DUMMY     SECTION.                                          STAT6600
026700*----------------------------------------------------------------*STAT6700
026800 4310-RETURN-ONE-TOTALS-ROW.                                      STAT6800
026900*----------------------------------------------------------------*STAT6900
027000     RETURN SORT-TOTALS-FILE                                      STAT7000
027100         AT END SET SORT-END-OF-FILE TO TRUE.                     STAT7100
027200*----------------------------------------------------------------*STAT7200
027300 4320-WRITE-ONE-TOTALS-ROW.                                       STAT7300
027400*----------------------------------------------------------------*STAT7400
027500     MOVE ST-PACKAGE            TO TOT-PACKAGE.                   STAT7500
027600     MOVE ST-UNCOMP-BYTES       TO TOT-UNCOMP-BYTES.              STAT7600
027700     MOVE ST-ZIP-BYTES          TO TOT-ZIP-BYTES.                 STAT7700
027800     MOVE ST-DOSSIER-COUNT      TO TOT-DOSSIER-COUNT.             STAT7800
027900     MOVE ST-FOLDER-COUNT       TO TOT-FOLDER-COUNT.              STAT7900
028000     MOVE ST-DOCUMENT-COUNT     TO TOT-DOCUMENT-COUNT.            STAT8000
028100     MOVE ST-STATUS-SUBMITTED   TO TOT-STATUS-SUBMITTED.          STAT8100
028200     MOVE ST-STATUS-APPROVED    TO TOT-STATUS-APPROVED.           STAT8200
028300     MOVE ST-STATUS-REJECTED    TO TOT-STATUS-REJECTED.           STAT8300
028400     MOVE ST-STATUS-WRITTENOFF  TO TOT-STATUS-WRITTENOFF.         STAT8400
028500     MOVE ST-STATUS-DONE        TO TOT-STATUS-DONE.               STAT8500
028600     PERFORM 4200-COMPUTE-STATUS-TOTAL.                           STAT8600
028700     WRITE PACKAGE-TOTALS-RECORD.                                 STAT8700
028800     MOVE TOT-PACKAGE           TO SX-PACKAGE.                    STAT8800
028900     MOVE TOT-UNCOMP-BYTES      TO SX-UNCOMP-BYTES.               STAT8900
029000     MOVE TOT-ZIP-BYTES         TO SX-ZIP-BYTES.                  STAT9000
029100     MOVE TOT-DOSSIER-COUNT     TO SX-DOSSIER-COUNT.              STAT9100
029200     MOVE TOT-FOLDER-COUNT      TO SX-FOLDER-COUNT.               STAT9200
029300     MOVE TOT-DOCUMENT-COUNT    TO SX-DOCUMENT-COUNT.             STAT9300
029400     MOVE TOT-STATUS-SUBMITTED  TO SX-STAT-SUBMITTED.             STAT9400
029500     MOVE TOT-STATUS-APPROVED   TO SX-STAT-APPROVED.              STAT9500
029600     MOVE TOT-STATUS-REJECTED   TO SX-STAT-REJECTED.              STAT9600
029700     MOVE TOT-STATUS-WRITTENOFF TO SX-STAT-WRITTENOFF.            STAT9700
029800     MOVE TOT-STATUS-DONE       TO SX-STAT-DONE.                  STAT9800
029900     MOVE TOT-STATUS-TOTAL      TO SX-STAT-TOTAL.                 STAT9900
030000     MOVE STAT-DETAILS-DETAIL   TO STAT-PRINT-LINE.               STAT0000
030100     PERFORM 0200-WRITE-STATS-LINE.                               STAT0100
030200     PERFORM 4310-RETURN-ONE-TOTALS-ROW.                          STAT0200
030300*----------------------------------------------------------------*STAT0300
030400 4200-COMPUTE-STATUS-TOTAL.                                       STAT0400
030500*----------------------------------------------------------------*STAT0500
030600     COMPUTE TOT-STATUS-TOTAL = TOT-STATUS-SUBMITTED              STAT0600
030700         + TOT-STATUS-APPROVED + TOT-STATUS-REJECTED              STAT0700
030800         + TOT-STATUS-WRITTENOFF + TOT-STATUS-DONE.               STAT0800
030900*----------------------------------------------------------------*STAT0900
031000 9000-CLOSE-STATS-FILES.                                          STAT1000
031100*----------------------------------------------------------------*STAT1100
031200     CLOSE PACKAGE-ASSIGN-FILE.                                   STAT1200
031300     CLOSE PACKAGE-TOTALS-FILE.                                   STAT1300
031400     CLOSE STATS-FILE.                                            STAT1400
